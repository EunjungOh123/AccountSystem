000100*================================================================*
000200* CDCRQREC  -  LAYOUT REGISTRO DE SOLICITUD DE TRANSACCION      *
000300*              (REQFILE).  UNA SOLICITUD POR LINEA, EN ORDEN    *
000400*              DE LLEGADA.                                     *
000500* SISTEMA  :  CDCB2X  -  CUENTAS Y SALDOS                       *
000600*================================================================*
000700*  FECHA     PROGR   TICKET   DESCRIPCION                       *
000800* --------   ------  -------  --------------------------------- *
000900*  1989-03    RTV     CDC0001  CREACION DEL MIEMBRO              *
001000*  2001-05    JLC     CDC0340  SE AGREGA TIPO QUERY               *
001100*================================================================*
001200 01  REG-SOLICITUD.
001300     05  SOL-TIPO                PIC X(08).
001400         88  SOL-TIPO-CREATE         VALUE 'CREATE'.
001500         88  SOL-TIPO-DELETE         VALUE 'DELETE'.
001600         88  SOL-TIPO-LIST           VALUE 'LIST'.
001700         88  SOL-TIPO-USE            VALUE 'USE'.
001800         88  SOL-TIPO-CANCEL         VALUE 'CANCEL'.
001900         88  SOL-TIPO-QUERY          VALUE 'QUERY'.
002000     05  SOL-USUARIO             PIC 9(10).
002100     05  SOL-CUENTA              PIC X(10).
002200     05  SOL-MONTO               PIC S9(13).
002300     05  SOL-TRANSACCION         PIC X(32).
002400     05  SOL-FECHA               PIC 9(14).
002500*----------------------------------------------------------------*
002600*  REDEFINICION DE SOL-FECHA EN COMPONENTES AAAAMMDDHHMMSS PARA  *
002700*  COMPARAR ANTIGUEDAD DE UNA TRANSACCION ORIGINAL AL CANCELAR.  *
002800*----------------------------------------------------------------*
002900 01  REG-SOLICITUD-FEC-R  REDEFINES REG-SOLICITUD.
003000     05  FILLER                  PIC X(08).
003100     05  FILLER                  PIC 9(10).
003200     05  FILLER                  PIC X(10).
003300     05  FILLER                  PIC S9(13).
003400     05  FILLER                  PIC X(32).
003500     05  SQF-ANO                 PIC 9(04).
003600     05  SQF-MES                 PIC 9(02).
003700     05  SQF-DIA                 PIC 9(02).
003800     05  SQF-HOR                 PIC 9(02).
003900     05  SQF-MIN                 PIC 9(02).
004000     05  SQF-SEG                 PIC 9(02).
