000100*================================================================*
000200* COMWTIME  -  MIEMBRO DE PROCEDIMIENTO, OBTIENE FECHA Y HORA   *
000300*              DEL SISTEMA Y LAS DEJA EN OUT-DATE / HORAMVS.    *
000400*              SE COPIA DENTRO DE UN PARRAFO (NO EN WORKING-    *
000500*              STORAGE).  REQUIERE QUE EL PROGRAMA QUE LO       *
000600*              COPIA TENGA DECLARADOS WS-HOY-YYYYMMDD,          *
000700*              WS-HOY-INT, WS-HORA-SISTEMA, OUT-DATE Y HORAMVS. *
000800* SISTEMA  :  CDCB2X  -  CUENTAS Y SALDOS                       *
000900*================================================================*
001000*  FECHA     PROGR   TICKET   DESCRIPCION                       *
001100* --------   ------  -------  --------------------------------- *
001200*  1990-06    RTV     CDC0009  CREACION DEL MIEMBRO              *
001300*================================================================*
001400     ACCEPT WS-HOY-YYYYMMDD FROM DATE YYYYMMDD.
001500     COMPUTE WS-HOY-INT =
001600         FUNCTION INTEGER-OF-DATE (WS-HOY-YYYYMMDD).
001700     MOVE WS-HOY-YYYYMMDD (7:2) TO OUT-DIA.
001800     MOVE WS-HOY-YYYYMMDD (5:2) TO OUT-MES.
001900     MOVE WS-HOY-YYYYMMDD (1:4) TO OUT-SIGANO.
002000     ACCEPT WS-HORA-SISTEMA FROM TIME.
002100     MOVE WS-HORA-SISTEMA (1:2) TO HH.
002200     MOVE WS-HORA-SISTEMA (3:2) TO MM.
002300     MOVE WS-HORA-SISTEMA (5:2) TO SS.
