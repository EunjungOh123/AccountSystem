000100*================================================================*
000200***** CDC0500 1989-03-14 RTV  CREACION DEL PROGRAMA              *
000300***** CDC0501 1991-07-02 RTV  SE AGREGA SERVICIO DE ELIMINACION  *
000400***** CDC0502 1992-02-19 MHG  SE AGREGA SERVICIO DE LISTADO      *
000500***** CDC0118 1994-11-08 MHG  AJUSTE USR-NOMBRE A X(20)          *
000600***** CDC0140 1995-04-25 EAP  SE AGREGA SERVICIO DE USO DE SALDO *
000700***** CDC0177 1995-09-11 EAP  JOURNAL GUARDA SALDO RESULTANTE    *
000800***** CDC0190 1996-03-06 EAP  SE AGREGA CANCELACION DE TRANSAC.  *
000900***** CDC0221 1997-02-20 EAP  SUB-LINEA DE DETALLE PARA LIST     *
001000***** CDC0260 1998-11-30 JLC  REVISION Y2K DE CAMPOS DE FECHA    *
001100***** CDC0261 1999-01-08 JLC  VALIDADO RANGO DE SIGLO EN FECHAS  *
001200***** CDC0310 2001-06-14 JLC  SE AGREGA CONSULTA DE TRANSACCION  *
001300***** CDC0402 2005-08-02 JLC  SE AGREGAN CODIGOS DE ERROR CANCEL *
001400***** CDC0455 2008-10-21 HBS  TOPE DE 10 CUENTAS POR USUARIO     *
001500***** CDC0470 2010-05-17 HBS  BLOQUEO UN ANIO PARA CANCELACION   *
001600***** CDC0512 2013-09-09 ARC  REVISION DE TOTALES DE CONTROL     *
001700*OBJET************************************************************
001800*OBJET*** PROCESO BATCH DE CUENTAS Y SALDOS - CARGA DE           *
001900*OBJET*** SOLICITUDES, ACTUALIZACION DE MAESTROS Y REPORTE       *
002000*OBJET************************************************************
002100 
002200 IDENTIFICATION DIVISION.
002300*========================*
002400 PROGRAM-ID.    CDCB20Q.
002500 AUTHOR.        R TORRES VEGA.
002600 INSTALLATION.  DEPTO DESARROLLO - CUENTAS Y SALDOS.
002700 DATE-WRITTEN.  MAR 1989.
002800 DATE-COMPILED.
002900 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003000 
003100*------------------------------------------------------------------
003200* CDC0500 1989-03-14 RTV  VERSION INICIAL. CARGA USUARIOS Y
003300*         CUENTAS, PROCESA SOLICITUDES DE CREACION DE CUENTA.
003400* CDC0501 1991-07-02 RTV  SE AGREGA EL SERVICIO DE ELIMINACION
003500*         (BAJA) DE CUENTAS CON SUS VALIDACIONES.
003600* CDC0502 1992-02-19 MHG  SE AGREGA EL SERVICIO DE LISTADO DE
003700*         CUENTAS DE UN USUARIO.
003800* CDC0118 1994-11-08 MHG  SE AMPLIA USR-NOMBRE A X(20) PARA
003900*         ALINEAR CON EL MAESTRO DE USUARIOS VIGENTE.
004000* CDC0140 1995-04-25 EAP  SE AGREGA EL SERVICIO DE USO (DEBITO)
004100*         DE SALDO CON SU JOURNAL DE TRANSACCIONES.
004200* CDC0177 1995-09-11 EAP  EL JOURNAL AHORA GUARDA EL SALDO
004300*         RESULTANTE COMO FOTOGRAFIA DE LA CUENTA.
004400* CDC0190 1996-03-06 EAP  SE AGREGA LA CANCELACION DE UNA
004500*         TRANSACCION DE USO PREVIA (REEMBOLSO TOTAL).
004600* CDC0221 1997-02-20 EAP  SE AGREGA SUB-LINEA DE DETALLE PARA
004700*         CADA CUENTA DE UN LISTADO.
004800* CDC0260 1998-11-30 JLC  REVISION DE FIN DE SIGLO (Y2K): TODOS
004900*         LOS CAMPOS DE FECHA QUEDAN EN AAAAMMDDHHMMSS DE CUATRO
005000*         DIGITOS DE ANIO, SIN COMPARACIONES DE DOS DIGITOS.
005100* CDC0261 1999-01-08 JLC  VALIDADO EL CALCULO DE ANTIGUEDAD DE
005200*         UNA TRANSACCION CONTRA EL CAMBIO DE SIGLO.
005300* CDC0310 2001-06-14 JLC  SE AGREGA LA CONSULTA DE UNA
005400*         TRANSACCION POR SU IDENTIFICADOR.
005500* CDC0402 2005-08-02 JLC  SE AGREGAN LOS CODIGOS DE ERROR DE
005600*         CANCELACION (CANCEL_MUST_FULLY, TOO_OLD_TO_CANCEL).
005700* CDC0455 2008-10-21 HBS  SE HACE CUMPLIR EL TOPE DE 10 CUENTAS
005800*         POR USUARIO EN LA CREACION.
005900* CDC0470 2010-05-17 HBS  SE HACE CUMPLIR EL TOPE DE UN ANIO
006000*         PARA PODER CANCELAR UNA TRANSACCION DE USO.
006100* CDC0512 2013-09-09 ARC  SE REVISAN LOS TOTALES DE CONTROL DEL
006200*         TRAILER DEL REPORTE.
006300*------------------------------------------------------------------
006400 
006500 ENVIRONMENT DIVISION.
006600*======================*
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*    CINCO ARCHIVOS LINE SEQUENTIAL, NINGUNO INDEXADO; USERFILE Y
007400*    ACCTFILE SE CARGAN COMPLETOS A TABLA EN 1000 (1002/1003)
007500*    PORQUE CADA SOLICITUD BUSCA REPETIDAS VECES CONTRA AMBOS.
007600     SELECT  USERFILE ASSIGN TO USERFILE
007700        ORGANIZATION IS LINE SEQUENTIAL
007800        FILE STATUS IS FS-USERFILE.
007900 
008000     SELECT  ACCTFILE ASSIGN TO ACCTFILE
008100        ORGANIZATION IS LINE SEQUENTIAL
008200        FILE STATUS IS FS-ACCTFILE.
008300 
008400     SELECT  REQFILE  ASSIGN TO REQFILE
008500        ORGANIZATION IS LINE SEQUENTIAL
008600        FILE STATUS IS FS-REQFILE.
008700 
008800     SELECT  ACCTOUT  ASSIGN TO ACCTOUT
008900        ORGANIZATION IS LINE SEQUENTIAL
009000        FILE STATUS IS FS-ACCTOUT.
009100 
009200     SELECT  TRANJRNL ASSIGN TO TRANJRNL
009300        ORGANIZATION IS LINE SEQUENTIAL
009400        FILE STATUS IS FS-TRANJRNL.
009500 
009600     SELECT  RPTFILE  ASSIGN TO RPTFILE
009700        ORGANIZATION IS LINE SEQUENTIAL
009800        FILE STATUS IS FS-RPTFILE.
009900 
010000*=============*
010100 DATA DIVISION.
010200*=============*
010300*=============*
010400 FILE SECTION.
010500*=============*
010600*MAESTRO DE USUARIOS DE CUENTAS (ENTRADA)
010700 FD  USERFILE
010800*    LABEL RECORD IS OMITTED
010900*    RECORDING MODE IS F
011000     .
011100     COPY CDCUSREC.
011200 
011300*MAESTRO DE CUENTAS AL INICIO DE LA CORRIDA (ENTRADA)
011400 FD  ACCTFILE
011500*    LABEL RECORD IS OMITTED
011600*    RECORDING MODE IS F
011700     .
011800     COPY CDCACREC.
011900 
012000*SOLICITUDES DE TRANSACCION (ENTRADA)
012100 FD  REQFILE
012200*    LABEL RECORD IS OMITTED
012300*    RECORDING MODE IS F
012400     .
012500     COPY CDCRQREC.
012600 
012700*MAESTRO DE CUENTAS ACTUALIZADO (SALIDA)
012800 FD  ACCTOUT
012900*    LABEL RECORD IS OMITTED
013000*    RECORDING MODE IS F
013100     .
013200*    ACCTOUT SE DECLARA COMO UNA SOLA PIC X SIN ESTRUCTURA PROPIA;
013300*    3001 ESCRIBE 'WRITE ACCTOUT FROM REG-CUENTA' (EL GRUPO DE
013400*    CDCACREC), ASI QUE EL FD SOLO RESERVA EL ESPACIO DEL RENGLON.
013500 01  REG-FD-CUENTA-OUT             PIC X(83).
013600 
013700*JOURNAL DE TRANSACCIONES (SALIDA, EN EXTENSION)
013800 FD  TRANJRNL
013900*    LABEL RECORD IS OMITTED
014000*    RECORDING MODE IS F
014100     .
014200     COPY CDCJNREC.
014300 
014400*REPORTE DE PROCESO (SALIDA)
014500 FD  RPTFILE
014600*    LABEL RECORD IS OMITTED
014700*    RECORDING MODE IS F
014800     .
014900*    MISMA TECNICA QUE ACCTOUT: EL FD ES UN RENGLON DE 132 BYTES
015000*    SIN CAMPOS PROPIOS; CADA WRITE LO LLENA 'FROM' UNA DE LAS
015100*    LINEAS DE CDCRPREC (ENCABEZADO, DETALLE, SUBLINEA O TOTAL).
015200 01  REG-FD-REPORTE                PIC X(132).
015300 
015400*========================*
015500 WORKING-STORAGE SECTION.
015600*========================*
015700 01  WSV-VARIABLES.
015800*    ESTOS TRES CAMPOS SON COMPARTIDOS POR TODO READ/WRITE DEL
015900*    PROGRAMA; 9000-ERROR-PGM SOLO SABE MOSTRAR LO QUE CADA PARRAFO
016000*    LE DEJO AQUI JUSTO ANTES DE INVOCARLO, NUNCA MAS DE UN FS A LA
016100*    VEZ, POR ESO WSF-FSTATUS DE ABAJO EXISTE POR SEPARADO.
016200     05  WSV-FSTATUS             PIC  X(02)  VALUE SPACES.
016300     05  WSV-RUTINA              PIC  X(21)  VALUE SPACES.
016400     05  WSV-ACCION              PIC  X(21)  VALUE SPACES.
016500     05  FILLER                  PIC  X(01)  VALUE SPACE.
016600 
016700 01  WSC-CONSTANTES.
016800*    WSC-MAX-CTA-X-USR DUPLICA EL VALOR 10 EN FORMA COMP PORQUE
016900*    8800 LO COMPARA CONTRA UN CAMPO COMP (WSW-CANT-CTA-USR); WSC-10
017000*    (DISPLAY) SE CONSERVA PORQUE OTRAS RUTINAS AUN LA REFERENCIAN
017100*    EN DISPLAY DE DIAGNOSTICO.  WSC-PRIMERA-CUENTA FIJA EL ARRANQUE
017200*    DE LA NUMERACION DE CUENTAS DESDE LA VERSION ORIGINAL DE 1989;
017300*    CAMBIARLO A MITAD DE VIDA DEL SISTEMA CHOCARIA CON NUMEROS YA
017400*    ASIGNADOS EN ACCTFILE.
017500*    WSC-00/WSC-16 SON LOS DOS VALORES QUE TOMA RETURN-CODE (VER
017600*    3002 Y 9000); WSC-MAX-CTA-X-USR ES EL TOPE DE CDC0455 Y
017700*    WSC-PRIMERA-CUENTA EL ARRANQUE DE NUMERACION USADO POR 8900
017800*    CUANDO EL MAESTRO DE CUENTAS LLEGA VACIO A LA PRIMERA CORRIDA.
017900     05  WSC-00                  PIC  9(02)  VALUE 00.
018000     05  WSC-10                  PIC  9(02)  VALUE 10.
018100     05  WSC-16                  PIC  9(02)  VALUE 16.
018200     05  WSC-MAX-CTA-X-USR       PIC  9(02)  COMP VALUE 10.
018300     05  WSC-PRIMERA-CUENTA      PIC  9(10)  VALUE 1000000000.
018400     05  FILLER                  PIC  X(01)  VALUE SPACE.
018500 
018600*    UN CAMPO DE FILE STATUS POR ARCHIVO, NO UNO COMPARTIDO; ASI
018700*    9000-ERROR-PGM PUEDE MOSTRAR EL FS DE CADA ARCHIVO POR
018800*    SEPARADO CUANDO UN OPEN O CLOSE FALLA EN MAS DE UNO A LA VEZ.
018900 01  WSF-FSTATUS.
019000     05  FS-USERFILE             PIC  X(02)  VALUE '00'.
019100     05  FS-ACCTFILE             PIC  X(02)  VALUE '00'.
019200     05  FS-REQFILE              PIC  X(02)  VALUE '00'.
019300     05  FS-ACCTOUT              PIC  X(02)  VALUE '00'.
019400     05  FS-TRANJRNL             PIC  X(02)  VALUE '00'.
019500     05  FS-RPTFILE              PIC  X(02)  VALUE '00'.
019600     05  FILLER                  PIC  X(01)  VALUE SPACE.
019700 
019800 01  WSS-SWITCH.
019900*    CADA SWITCH SE DECLARA EN 9 Y SE ACTIVA CON SET ... TO TRUE;
020000*    NINGUNO SE REGRESA A FALSE PORQUE REPRESENTAN UN EVENTO DE FIN
020100*    DE ARCHIVO DENTRO DE UNA SOLA CORRIDA, NO UN ESTADO QUE OSCILE.
020200     05  WS-FIN-USERFILE         PIC  9(01)  VALUE 0.
020300         88  FIN-USERFILE-OK                 VALUE 1.
020400     05  WS-FIN-ACCTFILE         PIC  9(01)  VALUE 0.
020500         88  FIN-ACCTFILE-OK                 VALUE 1.
020600     05  WS-FIN-REQFILE          PIC  9(01)  VALUE 0.
020700         88  FIN-REQFILE-OK                  VALUE 1.
020800     05  WS-FIN-TRANJRNL-OLD     PIC  9(01)  VALUE 0.
020900         88  FIN-TRANJRNL-OLD-OK              VALUE 1.
021000     05  WS-JRNL-EXISTE          PIC  X(01)  VALUE 'N'.
021100         88  JRNL-PREVIO-EXISTE               VALUE 'S'.
021200     05  FILLER                  PIC  X(01)  VALUE SPACE.
021300 
021400*----------------------------------------------------------------*
021500* TABLA DE USUARIOS, CARGADA DESDE USERFILE, BUSQUEDA LINEAL.    *
021600*----------------------------------------------------------------*
021700 01  WS-TAB-USUARIOS.
021800     05  WS-USR-TOTAL            PIC  9(05)  COMP VALUE ZERO.
021900     05  WS-USR-ENTRY OCCURS 2000 TIMES
022000                      INDEXED BY IX-USR.
022100         10  TU-USR-ID           PIC  9(10).
022200         10  TU-USR-NOMBRE       PIC  X(20).
022300     05  FILLER                  PIC  X(01)  VALUE SPACE.
022400 
022500*----------------------------------------------------------------*
022600* TABLA DE CUENTAS, CARGADA DESDE ACCTFILE Y AMPLIADA CON LAS    *
022700* CUENTAS CREADAS EN LA CORRIDA.  SE ESCRIBE COMPLETA A ACCTOUT. *
022800*----------------------------------------------------------------*
022900 01  WS-TAB-CUENTAS.
023000     05  WS-CTA-TOTAL            PIC  9(05)  COMP VALUE ZERO.
023100     05  WS-CTA-MAYOR-NUMERO     PIC  9(10)  COMP VALUE ZERO.
023200     05  WS-CTA-ENTRY OCCURS 5000 TIMES
023300                      INDEXED BY IX-CTA.
023400*        SE GUARDA COMO TEXTO (NO 9(10)) PORQUE ASI LLEGA EN
023500*        SOL-CUENTA DE LA SOLICITUD Y EN CTA-NUMERO DEL MAESTRO;
023600*        EVITA CONVERSION EN CADA COMPARACION DE 8200.
023700         10  TC-CTA-NUMERO       PIC  X(10).
023800*        VISTA NUMERICA DEL MISMO CAMPO, USADA SOLO PARA COMPARAR
023900*        Y ASIGNAR EL SIGUIENTE NUMERO DE CUENTA (1003, 8900); LA
024000*        BUSQUEDA POR IGUALDAD (8200) SIGUE USANDO LA VISTA X(10).
024100         10  TC-CTA-NUM-9        REDEFINES TC-CTA-NUMERO
024200                                  PIC  9(10).
024300*        CLAVE DE DUEÑO; SE COMPARA CONTRA SOL-USUARIO EN CASI
024400*        TODOS LOS SERVICIOS PARA IMPEDIR OPERAR CUENTA AJENA.
024500         10  TC-CTA-USUARIO      PIC  9(10).
024600*        'IN_USE' / 'UNREGISTERED' EN TEXTO LARGO, NO UN CODIGO DE
024700*        UNA LETRA, PORQUE ASI LO DEFINE EL MAESTRO DE ORIGEN.
024800         10  TC-CTA-ESTADO       PIC  X(12).
024900             88  TC-EST-EN-USO            VALUE 'IN_USE'.
025000             88  TC-EST-ANULADA           VALUE 'UNREGISTERED'.
025100         10  TC-CTA-SALDO        PIC  S9(13).
025200*        AAAAMMDDHHMMSS DE CUATRO DIGITOS DE ANIO DESDE CDC0260;
025300*        ANTES DE Y2K ERA 9(12) CON ANIO DE DOS DIGITOS.
025400         10  TC-CTA-FEC-ALTA     PIC  9(14).
025500         10  TC-CTA-FEC-BAJA     PIC  9(14).
025600     05  FILLER                  PIC  X(01)  VALUE SPACE.
025700 
025800*----------------------------------------------------------------*
025900* TABLA DE JOURNAL, PRECARGADA DE TRANJRNL SI EXISTE Y AMPLIADA  *
026000* CON LAS TRANSACCIONES USE/CANCEL DE ESTA CORRIDA.              *
026100*----------------------------------------------------------------*
026200 01  WS-TAB-JOURNAL.
026300     05  WS-JRN-TOTAL            PIC  9(07)  COMP VALUE ZERO.
026400     05  WS-JRN-SECUENCIA        PIC  9(07)  COMP VALUE ZERO.
026500     05  WS-JRN-ENTRY OCCURS 9000 TIMES
026600                      INDEXED BY IX-JRN.
026700*        32 CARACTERES, UNICO POR RENGLON (VER 8400/8500); ES LA
026800*        LLAVE DE BUSQUEDA DE 8300 PARA CANCEL Y QUERY.
026900         10  TJ-TRANSACCION      PIC  X(32).
027000         10  TJ-CUENTA           PIC  X(10).
027100*        'USE' O 'CANCEL'; SE ALMACENA EL TEXTO, NO UN CODIGO,
027200*        PORQUE EL REPORTE (8600) LO IMPRIME TAL CUAL EN RPTD-TIPO.
027300         10  TJ-TIPO             PIC  X(06).
027400             88  TJ-TIPO-USE              VALUE 'USE'.
027500             88  TJ-TIPO-CANCEL           VALUE 'CANCEL'.
027600*        'S' O 'F'; REFLEJA SI LA TRANSACCION (USE O CANCEL) SE
027700*        COMPLETO O FUE RECHAZADA, NO SI EL RENGLON SE GRABO BIEN.
027800         10  TJ-RESULTADO        PIC  X(01).
027900             88  TJ-RES-EXITO             VALUE 'S'.
028000             88  TJ-RES-FALLO             VALUE 'F'.
028100         10  TJ-MONTO            PIC  S9(13).
028200*        FOTOGRAFIA DEL SALDO DESPUES DE APLICAR LA TRANSACCION
028300*        (CDC0177); EN UN RECHAZO ES EL SALDO SIN CAMBIOS.
028400         10  TJ-SALDO            PIC  S9(13).
028500         10  TJ-FECHA            PIC  9(14).
028600     05  FILLER                  PIC  X(01)  VALUE SPACE.
028700 
028800*----------------------------------------------------------------*
028900* CODIGOS DE ERROR DE NEGOCIO (VER CDCERRTB).                    *
029000*----------------------------------------------------------------*
029100     COPY CDCERRTB.
029200 
029300*----------------------------------------------------------------*
029400* AREA DE TRABAJO DE LA SOLICITUD EN CURSO Y SUS RESULTADOS.    *
029500*----------------------------------------------------------------*
029600 01  WSW-RESULTADO.
029700*    ESTA AREA SE REINICIALIZA AL PRINCIPIO DE CADA SOLICITUD EN
029800*    2002-DESPACHAR-SOLICITUD; SI UN PARRAFO DE SERVICIO OLVIDARA
029900*    REINICIAR UN INDICADOR, ARRASTRARIA EL RESULTADO DE LA
030000*    SOLICITUD ANTERIOR (POR ESO EL RESET ES EXPLICITO, NO IMPLICITO
030100*    POR EL VALUE DE DEFINICION).
030200     05  WSW-RESULTADO-COD       PIC  X(01)  VALUE 'S'.
030300         88  WSW-RES-EXITO                VALUE 'S'.
030400         88  WSW-RES-FALLO                VALUE 'F'.
030500     05  WSW-IX-USR-ENC          PIC  9(05)  COMP VALUE ZERO.
030600     05  WSW-USR-ENCONTRADO      PIC  X(01)  VALUE 'N'.
030700         88  WSW-USR-SI-ENCONTRADO          VALUE 'S'.
030800     05  WSW-IX-CTA-ENC          PIC  9(05)  COMP VALUE ZERO.
030900     05  WSW-CTA-ENCONTRADA      PIC  X(01)  VALUE 'N'.
031000         88  WSW-CTA-SI-ENCONTRADA          VALUE 'S'.
031100     05  WSW-IX-JRN-ENC          PIC  9(07)  COMP VALUE ZERO.
031200     05  WSW-JRN-ENCONTRADO      PIC  X(01)  VALUE 'N'.
031300         88  WSW-JRN-SI-ENCONTRADO          VALUE 'S'.
031400     05  WSW-CANT-CTA-USR        PIC  9(02)  COMP VALUE ZERO.
031500     05  WSW-NUEVO-NUM-CTA       PIC  9(10)  VALUE ZERO.
031600     05  WSW-NUEVO-ID-TRANSAC    PIC  X(32)  VALUE SPACES.
031700     05  FILLER                  PIC  X(01)  VALUE SPACE.
031800 
031900 01  WSJ-JOURNAL-TEMP.
032000*    AREA PUENTE ENTRE EL PARRAFO DE SERVICIO (QUE SABE TIPO/
032100*    RESULTADO/MONTO/SALDO DE SU PROPIA TRANSACCION) Y 8500-ANOTAR-
032200*    JOURNAL (QUE SOLO CONOCE EL INDICE DE LA TABLA); EVITA QUE 8500
032300*    TENGA QUE DECIDIR TIPO O RESULTADO POR SU CUENTA.
032400     05  WSJ-TIPO-TMP            PIC  X(06)  VALUE SPACES.
032500     05  WSJ-RESULT-TMP          PIC  X(01)  VALUE SPACES.
032600     05  WSJ-MONTO-TMP           PIC  S9(13) VALUE ZERO.
032700     05  WSJ-SALDO-TMP           PIC  S9(13) VALUE ZERO.
032800     05  WSJ-SEC-ED              PIC  9(09)  VALUE ZERO.
032900     05  FILLER                  PIC  X(01)  VALUE SPACE.
033000 
033100 01  WST-TOTAL-TEMP.
033200*    SE REUTILIZA LINEA POR LINEA DENTRO DE 3002-IMPRIMIR-TRAILER;
033300*    CADA MOVE A WST-ETIQ-TMP/WST-VALOR-TMP SEGUIDO DE UN PERFORM A
033400*    3009 ES UNA LINEA DE CONTROL DISTINTA DEL TRAILER.
033500     05  WST-ETIQ-TMP            PIC  X(40)  VALUE SPACES.
033600     05  WST-VALOR-TMP           PIC  S9(13) VALUE ZERO.
033700     05  FILLER                  PIC  X(01)  VALUE SPACE.
033800 
033900*----------------------------------------------------------------*
034000* LINEAS DE REPORTE (ENCABEZADO / DETALLE / SUB-LINEA / TOTAL).  *
034100*----------------------------------------------------------------*
034200     COPY CDCRPREC.
034300 
034400*----------------------------------------------------------------*
034500* CAMPOS REQUERIDOS POR EL MIEMBRO COMWTIME (VER 1005-OBTENER-   *
034600* FECHA, DONDE SE COPIA DENTRO DEL PARRAFO).                    *
034700*----------------------------------------------------------------*
034800 01  WS-HOY-YYYYMMDD             PIC 9(08)  VALUE ZERO.
034900*    WS-HOY-INT/WS-HORA-SISTEMA NO SE USAN EN ESTE PROGRAMA; SE
035000*    DECLARAN PORQUE COMWTIME LOS EXIGE EN SU AREA DE TRABAJO, NO
035100*    PORQUE 1005-OBTENER-FECHA LOS CONSUMA DESPUES.
035200 01  WS-HOY-INT                  PIC S9(09) COMP VALUE ZERO.
035300 01  WS-HORA-SISTEMA             PIC 9(08)  VALUE ZERO.
035400 
035500*    OUT-DATE/HORAMVS SON LAS DOS SALIDAS DE COMWTIME QUE SI SE
035600*    USAN; OUT-DATE ALIMENTA RPTH-FECHA EN 1006, HORAMVS NO SE
035700*    IMPRIME EN NINGUN LADO DEL REPORTE ACTUAL.
035800 01  OUT-DATE.
035900     05  OUT-DIA                 PIC 9(02).
036000     05  FILLER                  PIC X(01)  VALUE '/'.
036100     05  OUT-MES                 PIC 9(02).
036200     05  FILLER                  PIC X(01)  VALUE '/'.
036300     05  OUT-SIGANO              PIC 9(04).
036400     05  FILLER                  PIC X(01)  VALUE SPACE.
036500 
036600 01  HORAMVS.
036700     05  HH                      PIC 9(02).
036800     05  FILLER                  PIC X(01)  VALUE ':'.
036900     05  MM                      PIC 9(02).
037000     05  FILLER                  PIC X(01)  VALUE ':'.
037100     05  SS                      PIC 9(02).
037200     05  FILLER                  PIC X(01)  VALUE SPACE.
037300 
037400*----------------------------------------------------------------*
037500* DESCOMPOSICION DE FECHAS PARA EL CALCULO DE ANTIGUEDAD DE UNA *
037600* TRANSACCION AL MOMENTO DE CANCELARLA (VER 8950).              *
037700*----------------------------------------------------------------*
037800*    LAS DOS FECHAS DE ABAJO (SOLICITUD Y TRANSACCION ORIGINAL) SE
037900*    REDEFINEN EN SUS COMPONENTES SOLO PARA 8950; EL RESTO DEL
038000*    PROGRAMA LAS TRATA COMO PIC 9(14) OPACO, NUNCA POR PEDAZO.
038100 01  WS-FECHA-SOLIC-9            PIC 9(14)  VALUE ZERO.
038200 01  WS-FECHA-SOLIC-R  REDEFINES WS-FECHA-SOLIC-9.
038300     05  FSQ-ANO                 PIC 9(04).
038400     05  FSQ-MES                 PIC 9(02).
038500     05  FSQ-DIA                 PIC 9(02).
038600     05  FSQ-HMS                 PIC 9(06).
038700 
038800 01  WS-FECHA-TRANSAC-9          PIC 9(14)  VALUE ZERO.
038900 01  WS-FECHA-TRANSAC-R  REDEFINES WS-FECHA-TRANSAC-9.
039000     05  FTX-ANO                 PIC 9(04).
039100     05  FTX-MES                 PIC 9(02).
039200     05  FTX-DIA                 PIC 9(02).
039300     05  FTX-HMS                 PIC 9(06).
039400 
039500*    WSD-YYYYMMDD-SOLIC/TRANSAC RECIBEN SOLO LA PARTE FECHA (SIN
039600*    HORA) DE WS-FECHA-SOLIC-9/TRANSAC-9 ANTES DE LLAMAR A
039700*    FUNCTION INTEGER-OF-DATE, QUE EXIGE EXACTAMENTE AAAAMMDD.
039800 01  WSD-FECHAS-ANTIGUEDAD.
039900     05  WSD-YYYYMMDD-SOLIC      PIC  9(08)  VALUE ZERO.
040000     05  WSD-YYYYMMDD-TRANSAC    PIC  9(08)  VALUE ZERO.
040100     05  WSD-DIAS-SOLIC          PIC S9(09)  COMP VALUE ZERO.
040200     05  WSD-DIAS-TRANSAC        PIC S9(09)  COMP VALUE ZERO.
040300     05  WSD-DIAS-ANTIGUEDAD     PIC S9(09)  COMP VALUE ZERO.
040400     05  FILLER                  PIC  X(01)  VALUE SPACE.
040500 
040600*----------------------------------------------------------------*
040700* ACUMULADORES DE CONTROL PARA EL TRAILER DEL REPORTE.           *
040800*----------------------------------------------------------------*
040900 01  WSA-ACUMULADORES.
041000     05  WSA-SOLIC-LEIDAS        PIC  9(07)  COMP VALUE ZERO.
041100     05  WSA-CUENTAS-CREADAS     PIC  9(07)  COMP VALUE ZERO.
041200     05  WSA-CUENTAS-CERRADAS    PIC  9(07)  COMP VALUE ZERO.
041300     05  WSA-CUENTAS-ABIERTAS    PIC  9(07)  COMP VALUE ZERO.
041400     05  WSA-SOLIC-RECHAZADAS    PIC  9(07)  COMP VALUE ZERO.
041500*    DE AQUI HACIA ABAJO, UN PAR -TOTAL/-EXITO/-FALLO POR SERVICIO
041600*    QUE PUEDE RECHAZAR CON EFECTO SOBRE SALDO (USE/CANCEL); LIST
041700*    Y CREATE/DELETE SOLO LLEVAN -TOTAL PORQUE SU UNICO CONTADOR
041800*    ESPECIFICO YA ES WSA-CUENTAS-CREADAS/CERRADAS DE ARRIBA.
041900     05  WSA-CREATE-TOTAL        PIC  9(07)  COMP VALUE ZERO.
042000     05  WSA-DELETE-TOTAL        PIC  9(07)  COMP VALUE ZERO.
042100     05  WSA-LIST-TOTAL          PIC  9(07)  COMP VALUE ZERO.
042200     05  WSA-USE-TOTAL           PIC  9(07)  COMP VALUE ZERO.
042300     05  WSA-USE-EXITO           PIC  9(07)  COMP VALUE ZERO.
042400     05  WSA-USE-FALLO           PIC  9(07)  COMP VALUE ZERO.
042500     05  WSA-CANCEL-TOTAL        PIC  9(07)  COMP VALUE ZERO.
042600     05  WSA-CANCEL-EXITO        PIC  9(07)  COMP VALUE ZERO.
042700     05  WSA-CANCEL-FALLO        PIC  9(07)  COMP VALUE ZERO.
042800     05  WSA-QUERY-TOTAL         PIC  9(07)  COMP VALUE ZERO.
042900     05  WSA-MONTO-DEBITADO      PIC  S9(13) VALUE ZERO.
043000     05  WSA-MONTO-REEMBOLSADO   PIC  S9(13) VALUE ZERO.
043100     05  FILLER                  PIC  X(01)  VALUE SPACE.
043200 
043300*=================*
043400 LINKAGE SECTION.
043500*=================*
043600*    NO SE USAN PARAMETROS DE ENTRADA EN ESTE PROGRAMA.
043700*----------------------------------------------------------------*
043800*===============================*
043900 PROCEDURE DIVISION.
044000*===============================*
044100*    EL PROGRAMA TIENE TRES FASES: CARGA DE MAESTROS (1000),
044200*    DESPACHO DE SOLICITUDES UNA POR UNA (2000) Y CIERRE CON
044300*    REGRABACION DE MAESTROS Y TRAILER (3000).  NO HAY UN CUARTO
044400*    PERFORM PORQUE TODO LO QUE NO CABE EN ESTAS TRES FASES ES
044500*    UNA SUBRUTINA DE APOYO EN LA SERIE 8XXX O 9XXX.
044600     PERFORM 1000-INICIO-PROGRAMA
044700     PERFORM 2000-PROCESO-PROGRAMA
044800     PERFORM 3000-FIN-PROGRAMA.
044900*----------------------------------------------------------------*
045000*====================*
045100 1000-INICIO-PROGRAMA.
045200*====================*
045300*    EL ORDEN DE CARGA NO ES ARBITRARIO: USUARIOS Y CUENTAS DEBEN
045400*    ESTAR EN TABLA ANTES DE LEER LA PRIMERA SOLICITUD PORQUE TODOS
045500*    LOS SERVICIOS (CREATE/DELETE/LIST/USE/CANCEL/QUERY) RESUELVEN
045600*    SUS REFERENCIAS CONTRA LA TABLA, NUNCA RELEYENDO LOS MAESTROS.
045700     PERFORM 1001-OPEN-FILES
045800     PERFORM 1002-CARGAR-USUARIOS
045900     PERFORM 1003-CARGAR-CUENTAS
046000     PERFORM 1004-CARGAR-JOURNAL
046100     PERFORM 1005-OBTENER-FECHA
046200     PERFORM 1006-ESCRIBIR-ENCABEZADO
046300     PERFORM 2001-LEER-SOLICITUD.
046400*----------------------------------------------------------------*
046500*===============*
046600 1001-OPEN-FILES.
046700*===============*
046800*    SE TOLERA FS = 97 (ARCHIVO VACIO, SIN REGISTROS) ADEMAS DE 00
046900*    PORQUE UNA CORRIDA PUEDE ARRANCAR SIN SOLICITUDES O SIN UN
047000*    MAESTRO DE CUENTAS PREVIO (PRIMERA CORRIDA DEL SISTEMA).
047100*    ACCTOUT SE ABRE OUTPUT (NO EXTEND) PORQUE 3001-GRABAR-ACCTOUT
047200*    REESCRIBE LA TABLA COMPLETA AL CIERRE, INCLUYENDO LAS CUENTAS
047300*    QUE YA VENIAN DE ACCTFILE; ES UN REEMPLAZO TOTAL, NO UN APPEND.
047400     OPEN INPUT  USERFILE
047500                 ACCTFILE
047600                 REQFILE
047700          OUTPUT  ACCTOUT
047800                  RPTFILE
047900 
048000     IF (FS-USERFILE = '00' OR '97') AND
048100        (FS-ACCTFILE = '00' OR '97') AND
048200        (FS-REQFILE  = '00' OR '97') AND
048300        (FS-ACCTOUT  = '00' OR '97') AND
048400        (FS-RPTFILE  = '00' OR '97')
048500        CONTINUE
048600     ELSE
048700        DISPLAY ' ERROR AL ABRIR ARCHIVOS DE ENTRADA/SALIDA '
048800        DISPLAY ' FS-USERFILE .............. = ' FS-USERFILE
048900        DISPLAY ' FS-ACCTFILE .............. = ' FS-ACCTFILE
049000        DISPLAY ' FS-REQFILE  .............. = ' FS-REQFILE
049100        DISPLAY ' FS-ACCTOUT  .............. = ' FS-ACCTOUT
049200        DISPLAY ' FS-RPTFILE  .............. = ' FS-RPTFILE
049300        PERFORM  9000-ERROR-PGM
049400     END-IF.
049500*----------------------------------------------------------------*
049600*====================*
049700 1002-CARGAR-USUARIOS.
049800*====================*
049900*    WS-TAB-USUARIOS SE DIMENSIONA A 2000 ENTRADAS; SI EL MAESTRO
050000*    DE USUARIOS CRECE MAS ALLA DE ESE TOPE LA CARGA REVENTARIA POR
050100*    SUBINDICE, NO POR FS-USERFILE (VIGILAR EN CONVERSIONES FUTURAS).
050200*    RECORRIDO SECUENCIAL CLASICO CON GO TO EN VEZ DE PERFORM ...
050300*    UNTIL; ASI SE ESCRIBIA ESTE PROGRAMA DESDE 1989 Y SE MANTUVO
050400*    EL ESTILO AL AGREGAR SERVICIOS NUEVOS EN VEZ DE MODERNIZARLO.
050500     SET IX-USR TO 1.
050600 1002-LEER-USUARIO.
050700     READ USERFILE INTO WS-USR-ENTRY (IX-USR)
050800     AT END
050900        SET FIN-USERFILE-OK TO TRUE
051000        GO TO 1002-EXIT
051100     END-READ
051200     EVALUATE FS-USERFILE
051300     WHEN '00'
051400*    SE ACUMULA WS-USR-TOTAL AQUI MISMO, NO AL FINAL DE LA CARGA;
051500*    8100-BUSCAR-USUARIO YA LO NECESITA COMO TOPE DE SU RECORRIDO.
051600        SET IX-USR UP BY 1
051700        ADD 1 TO WS-USR-TOTAL
051800        GO TO 1002-LEER-USUARIO
051900     WHEN '10'
052000        SET FIN-USERFILE-OK TO TRUE
052100     WHEN OTHER
052200        MOVE '1002-CARGAR-USUARIOS' TO WSV-RUTINA
052300        MOVE 'READ USERFILE'        TO WSV-ACCION
052400        MOVE FS-USERFILE TO WSV-FSTATUS
052500        PERFORM 9000-ERROR-PGM
052600     END-EVALUATE.
052700 1002-EXIT.
052800     EXIT.
052900*----------------------------------------------------------------*
053000*====================*
053100 1003-CARGAR-CUENTAS.
053200*====================*
053300*    DE PASO SE RASTREA WS-CTA-MAYOR-NUMERO (EL MAYOR NUMERO DE
053400*    CUENTA VISTO) PARA QUE 8900-ASIGNAR-NUM-CUENTA PUEDA SEGUIR
053500*    LA SECUENCIA SIN VOLVER A RECORRER TODA LA TABLA.
053600*    MISMO ESTILO DE RECORRIDO QUE 1002; EL FIN DE ARCHIVO SE
053700*    DETECTA EN LA CLAUSULA AT END DEL READ, NO EN EL GO TO.
053800     SET IX-CTA TO 1.
053900 1003-LEER-CUENTA.
054000     READ ACCTFILE INTO WS-CTA-ENTRY (IX-CTA)
054100     AT END
054200        SET FIN-ACCTFILE-OK TO TRUE
054300        GO TO 1003-EXIT
054400     END-READ
054500     EVALUATE FS-ACCTFILE
054600     WHEN '00'
054700        IF TC-CTA-NUM-9 (IX-CTA) > WS-CTA-MAYOR-NUMERO
054800           MOVE TC-CTA-NUM-9 (IX-CTA) TO WS-CTA-MAYOR-NUMERO
054900        END-IF
055000*    ESTE RASTREO DE WS-CTA-MAYOR-NUMERO ES EL UNICO MOTIVO POR EL
055100*    QUE 1003 VISITA CADA RENGLON; SIN EL, BASTARIA CON WS-CTA-TOTAL.
055200        SET IX-CTA UP BY 1
055300        ADD 1 TO WS-CTA-TOTAL
055400        GO TO 1003-LEER-CUENTA
055500     WHEN '10'
055600        SET FIN-ACCTFILE-OK TO TRUE
055700     WHEN OTHER
055800        MOVE '1003-CARGAR-CUENTAS' TO WSV-RUTINA
055900        MOVE 'READ ACCTFILE'       TO WSV-ACCION
056000        MOVE FS-ACCTFILE TO WSV-FSTATUS
056100        PERFORM 9000-ERROR-PGM
056200     END-EVALUATE.
056300 1003-EXIT.
056400     EXIT.
056500*----------------------------------------------------------------*
056600*====================*
056700 1004-CARGAR-JOURNAL.
056800*====================*
056900*    SE INTENTA ABRIR EL JOURNAL PREVIO EN MODO LECTURA PARA
057000*    PRECARGAR LA TABLA; SI NO EXISTE SE PARTE DE TABLA VACIA.
057100     SET IX-JRN TO 1
057200     OPEN INPUT TRANJRNL.
057300     IF FS-TRANJRNL = '00' OR FS-TRANJRNL = '97'
057400        SET JRNL-PREVIO-EXISTE TO TRUE
057500        PERFORM 1004-LEER-JOURNAL
057600            UNTIL FIN-TRANJRNL-OLD-OK
057700        CLOSE TRANJRNL
057800     ELSE
057900        CONTINUE
058000     END-IF.
058100 
058200*    OPEN EXTEND (NO OUTPUT) PORQUE TRANJRNL ACUMULA DE CORRIDA A
058300*    CORRIDA; SI YA TRAIA RENGLONES SE PRECARGARON ARRIBA Y AQUI
058400*    SOLO SE REABRE PARA SEGUIR ESCRIBIENDO AL FINAL.
058500     OPEN EXTEND TRANJRNL.
058600     IF (FS-TRANJRNL = '00' OR '97')
058700        CONTINUE
058800     ELSE
058900        DISPLAY ' ERROR AL ABRIR TRANJRNL PARA EXTENDER = '
059000                FS-TRANJRNL
059100        PERFORM  9000-ERROR-PGM
059200     END-IF.
059300*----------------------------------------------------------------*
059400*===================*
059500 1004-LEER-JOURNAL.
059600*===================*
059700*    AL IGUAL QUE 1002/1003, SOLO SE USA PARA PRECARGAR TRANJRNL
059800*    SI YA EXISTE DE UNA CORRIDA ANTERIOR; SI EL ARCHIVO NO EXISTIA,
059900*    1004-CARGAR-JOURNAL NUNCA LA INVOCA Y WS-JRN-TOTAL QUEDA EN
060000*    CERO, LISTO PARA LA PRIMERA TRANSACCION DE LA CORRIDA.
060100     READ TRANJRNL INTO WS-JRN-ENTRY (IX-JRN)
060200     AT END
060300        SET FIN-TRANJRNL-OLD-OK TO TRUE
060400     NOT AT END
060500*    WS-JRN-SECUENCIA ARRANCA EN EL TAMAÑO DEL JOURNAL PRECARGADO;
060600*    8400 LO USA PARA QUE EL NUEVO ID NUNCA COLISIONE CON UNO YA
060700*    ESCRITO EN UNA CORRIDA ANTERIOR.
060800        SET IX-JRN UP BY 1
060900        ADD 1 TO WS-JRN-TOTAL
061000        ADD 1 TO WS-JRN-SECUENCIA
061100     END-READ.
061200*----------------------------------------------------------------*
061300*==================*
061400 1005-OBTENER-FECHA.
061500*==================*
061600*    COMWTIME DEVUELVE OUT-DATE/HORAMVS CON ANIO DE CUATRO DIGITOS
061700*    (CDC0260); ANTES DE ESA REVISION LA FECHA DEL ENCABEZADO SE
061800*    ARMABA CON SIGLO FIJO '19' Y SE ROMPIO AL LLEGAR EL ANIO 2000.
061900     COPY COMWTIME.
062000     DISPLAY 'FECHA DEL SISTEMA : ' OUT-DATE.
062100*----------------------------------------------------------------*
062200*=========================*
062300 1006-ESCRIBIR-ENCABEZADO.
062400*=========================*
062500*    EL ENCABEZADO SE ESCRIBE UNA SOLA VEZ, ANTES DE LA PRIMERA
062600*    SOLICITUD; EL REPORTE NO LLEVA SALTO DE PAGINA POR CORRIDA.
062700     MOVE SPACES TO WS-RPT-DETALLE
062800     MOVE OUT-DATE TO RPTH-FECHA
062900     WRITE REG-FD-REPORTE FROM WS-RPT-ENCABEZADO.
063000*----------------------------------------------------------------*
063100*=====================*
063200 2000-PROCESO-PROGRAMA.
063300*=====================*
063400     PERFORM 2002-DESPACHAR-SOLICITUD UNTIL FIN-REQFILE-OK.
063500*----------------------------------------------------------------*
063600*===================*
063700 2001-LEER-SOLICITUD.
063800*===================*
063900*    WSA-SOLIC-LEIDAS CUENTA TODO TIPO DE SOLICITUD LEIDA (INCLUSO
064000*    LAS QUE LUEGO SE RECHACEN); EL TRAILER DISTINGUE RECHAZADAS
064100*    POR APARTE EN WSA-SOLIC-RECHAZADAS.
064200     READ REQFILE
064300     AT END
064400        SET FIN-REQFILE-OK TO TRUE
064500     END-READ
064600     EVALUATE FS-REQFILE
064700     WHEN '00'
064800        ADD 1 TO WSA-SOLIC-LEIDAS
064900     WHEN '10'
065000        SET FIN-REQFILE-OK TO TRUE
065100     WHEN OTHER
065200        MOVE '2001-LEER-SOLICITUD' TO WSV-RUTINA
065300        MOVE 'READ REQFILE'        TO WSV-ACCION
065400        MOVE FS-REQFILE TO WSV-FSTATUS
065500        PERFORM 9000-ERROR-PGM
065600     END-EVALUATE.
065700*----------------------------------------------------------------*
065800*========================*
065900 2002-DESPACHAR-SOLICITUD.
066000*========================*
066100*    SE PARTE DE WSW-RES-EXITO EN TRUE ANTES DEL EVALUATE PORQUE
066200*    CADA PARRAFO DE SERVICIO SOLO TIENE QUE CAMBIARLO A FALLO EN
066300*    SUS CAMINOS DE RECHAZO; SI SE OLVIDARA, EL REPORTE MENTIRIA
066400*    COMO EXITOSO, POR ESO CADA RECHAZAR- DEJA SU PROPIO SET.
066500     MOVE SPACES TO WS-RPT-DETALLE
066600     MOVE SPACES TO WS-COD-ERROR
066700     SET WSW-RES-EXITO TO TRUE
066800     MOVE 'N'      TO WSW-USR-ENCONTRADO
066900     MOVE 'N'      TO WSW-CTA-ENCONTRADA
067000     MOVE 'N'      TO WSW-JRN-ENCONTRADO
067100 
067200*    LAS CONDICIONES SOL-TIPO-* SON 88-NIVELES DE CDCRQREC SOBRE
067300*    SOL-TIPO; CUALQUIER SERVICIO NUEVO QUE SE AGREGUE A ESTE
067400*    PROGRAMA DEBE TENER SU PROPIA 88 EN ESE COPY Y SU PROPIO WHEN
067500*    AQUI, EN EL MISMO ORDEN EN QUE EL COPY LAS DECLARA.
067600     EVALUATE TRUE
067700     WHEN SOL-TIPO-CREATE
067800        PERFORM 2100-CREAR-CUENTA THRU 2100-EXIT
067900     WHEN SOL-TIPO-DELETE
068000        PERFORM 2200-ELIMINAR-CUENTA THRU 2200-EXIT
068100     WHEN SOL-TIPO-LIST
068200        PERFORM 2300-LISTAR-CUENTAS THRU 2300-EXIT
068300     WHEN SOL-TIPO-USE
068400        PERFORM 3100-USAR-SALDO THRU 3100-EXIT
068500     WHEN SOL-TIPO-CANCEL
068600        PERFORM 3200-CANCELAR-TRANSAC THRU 3200-EXIT
068700     WHEN SOL-TIPO-QUERY
068800        PERFORM 3300-CONSULTAR-TRANSAC THRU 3300-EXIT
068900     WHEN OTHER
069000*       UN SOL-TIPO QUE NO CAE EN NINGUNA DE LAS SEIS CLASES
069100*       CONOCIDAS (CREATE/DELETE/LIST/USE/CANCEL/QUERY) NO DEBERIA
069200*       LLEGAR DE REQFILE; SE DEJA ESTE BRAZO POR SI UN GENERADOR
069300*       DE SOLICITUDES AGUAS ARRIBA SE DESINCRONIZA DEL CATALOGO.
069400        SET ERR-REQUEST-TYPE-INVALID TO TRUE
069500        SET WSW-RES-FALLO TO TRUE
069600        MOVE SPACES TO RPTD-CUENTA
069700        MOVE ZERO TO RPTD-MONTO
069800        MOVE ZERO TO RPTD-SALDO
069900        PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
070000        ADD 1 TO WSA-SOLIC-RECHAZADAS
070100     END-EVALUATE
070200 
070300     PERFORM 2001-LEER-SOLICITUD.
070400*----------------------------------------------------------------*
070500*================*
070600 2100-CREAR-CUENTA.
070700*================*
070800*    ORDEN DE VALIDACION: USUARIO EXISTE, LUEGO TOPE DE CUENTAS
070900*    (CDC0455).  SE VALIDA EL TOPE ANTES DE ASIGNAR NUMERO PORQUE
071000*    8900-ASIGNAR-NUM-CUENTA YA CONSUME UN NUMERO Y AGRANDA LA
071100*    TABLA; NO SE QUIERE GASTAR UN NUMERO EN UNA SOLICITUD RECHAZADA.
071200*    LOS ACUMULADORES -TOTAL CUENTAN TODA SOLICITUD DE ESE TIPO,
071300*    EXITOSA O NO; LOS ACUMULADORES MAS ESPECIFICOS (CUENTAS-
071400*    CREADAS, USE-EXITO, CANCEL-EXITO, ...) SOLO SUBEN SI EL
071500*    SERVICIO REALMENTE SE COMPLETO.
071600     ADD 1 TO WSA-CREATE-TOTAL
071700     PERFORM 8100-BUSCAR-USUARIO THRU 8100-EXIT
071800     IF NOT WSW-USR-SI-ENCONTRADO
071900*       SOL-USUARIO NO APARECE EN WS-TAB-USUARIOS; NO SE CREA LA
072000*       CUENTA A NOMBRE DE UN USUARIO QUE EL MAESTRO NO CONOCE.
072100        SET ERR-USER-NOT-FOUND TO TRUE
072200        GO TO 2100-RECHAZAR
072300     END-IF
072400 
072500     PERFORM 8800-CONTAR-CUENTAS-USUARIO THRU 8800-EXIT
072600     IF WSW-CANT-CTA-USR >= WSC-MAX-CTA-X-USR
072700*       CDC0455 - EL CONTEO DE 8800 YA INCLUYE CUENTAS ANULADAS;
072800*       ESTE RECHAZO ES DEFINITIVO PARA EL USUARIO MIENTRAS TENGA
072900*       10 CUENTAS EN SU HISTORIAL, ABIERTAS O NO.
073000        SET ERR-MAX-ACCOUNT-PER-USER-10 TO TRUE
073100        GO TO 2100-RECHAZAR
073200     END-IF
073300 
073400     PERFORM 8900-ASIGNAR-NUM-CUENTA THRU 8900-EXIT
073500 
073600     SET WSW-RES-EXITO TO TRUE
073700     MOVE TC-CTA-NUMERO (WS-CTA-TOTAL) TO RPTD-CUENTA
073800     MOVE SOL-MONTO TO RPTD-MONTO
073900     MOVE SOL-MONTO TO RPTD-SALDO
074000     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
074100     ADD 1 TO WSA-CUENTAS-CREADAS
074200     GO TO 2100-EXIT.
074300*    UN CREATE RECHAZADO DEJA RPTD-CUENTA EN BLANCO PORQUE 8900
074400*    (QUE ASIGNA EL NUMERO) NUNCA SE EJECUTA EN ESTE CAMINO; NO HAY
074500*    NUMERO DE CUENTA QUE REPORTAR.
074600 2100-RECHAZAR.
074700     SET WSW-RES-FALLO TO TRUE
074800     MOVE SPACES TO RPTD-CUENTA
074900     MOVE SOL-MONTO TO RPTD-MONTO
075000     MOVE ZERO TO RPTD-SALDO
075100     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
075200     ADD 1 TO WSA-SOLIC-RECHAZADAS.
075300 2100-EXIT.
075400     EXIT.
075500*----------------------------------------------------------------*
075600*====================*
075700 2200-ELIMINAR-CUENTA.
075800*====================*
075900*    ORDEN DE VALIDACION: USUARIO, CUENTA, DUEÑO, YA-ANULADA, SALDO
076000*    EN CERO.  EL SALDO DEBE QUEDAR EXACTAMENTE EN CERO (NO SOLO
076100*    POSITIVO NI NEGATIVO) PARA PERMITIR LA BAJA; UN SALDO NEGATIVO
076200*    NO DEBERIA OCURRIR NUNCA PERO SE DEJA LA COMPARACION > 0 TAL
076300*    COMO SE VALIDABA EN CDC0501 ORIGINALMENTE.
076400     ADD 1 TO WSA-DELETE-TOTAL
076500     PERFORM 8100-BUSCAR-USUARIO THRU 8100-EXIT
076600     IF NOT WSW-USR-SI-ENCONTRADO
076700*       NO SE PUEDE DAR DE BAJA UNA CUENTA DE UN USUARIO QUE EL
076800*       MAESTRO YA NO TIENE REGISTRADO.
076900        SET ERR-USER-NOT-FOUND TO TRUE
077000        GO TO 2200-RECHAZAR
077100     END-IF
077200 
077300     PERFORM 8200-BUSCAR-CUENTA THRU 8200-EXIT
077400     IF NOT WSW-CTA-SI-ENCONTRADA
077500*       SOL-CUENTA NO EXISTE EN WS-TAB-CUENTAS; NO HAY NADA QUE
077600*       DAR DE BAJA.
077700        SET ERR-ACCOUNT-NOT-FOUND TO TRUE
077800        GO TO 2200-RECHAZAR
077900     END-IF
078000 
078100     IF TC-CTA-USUARIO (WSW-IX-CTA-ENC) NOT = SOL-USUARIO
078200*       LA CUENTA EXISTE PERO NO PERTENECE AL USUARIO DE LA
078300*       SOLICITUD; SE PROTEGE CONTRA UNA BAJA CRUZADA DE CUENTAS.
078400        SET ERR-USER-ACCOUNT-UN-MATCH TO TRUE
078500        GO TO 2200-RECHAZAR
078600     END-IF
078700 
078800     IF TC-EST-ANULADA (WSW-IX-CTA-ENC)
078900*       LA CUENTA YA FUE DADA DE BAJA EN UNA CORRIDA ANTERIOR (SU
079000*       NUMERO NUNCA SE REUTILIZA, VER 8900); NO SE VUELVE A ANULAR.
079100        SET ERR-ACCOUNT-ALREADY-UNREGISTERED TO TRUE
079200        GO TO 2200-RECHAZAR
079300     END-IF
079400 
079500     IF TC-CTA-SALDO (WSW-IX-CTA-ENC) > 0
079600*       NO SE PERMITE CERRAR UNA CUENTA CON SALDO ATRAPADO; EL
079700*       USUARIO DEBE AGOTARLO (USE) ANTES DE SOLICITAR LA BAJA.
079800        SET ERR-BALANCE-NOT-EMPTY TO TRUE
079900        GO TO 2200-RECHAZAR
080000     END-IF
080100 
080200     SET TC-EST-ANULADA (WSW-IX-CTA-ENC) TO TRUE
080300     MOVE SOL-FECHA TO TC-CTA-FEC-BAJA (WSW-IX-CTA-ENC)
080400     SET WSW-RES-EXITO TO TRUE
080500     MOVE SOL-CUENTA TO RPTD-CUENTA
080600     MOVE ZERO TO RPTD-MONTO
080700     MOVE TC-CTA-SALDO (WSW-IX-CTA-ENC) TO RPTD-SALDO
080800     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
080900     ADD 1 TO WSA-CUENTAS-CERRADAS
081000     GO TO 2200-EXIT.
081100*    EL RPTD-CUENTA/MONTO/SALDO DE UN RECHAZO DE DELETE SIEMPRE SALE
081200*    EN CEROS PORQUE NINGUNO DE LOS CUATRO ERR-* DE 2200 DEPENDE DEL
081300*    SALDO; SI ALGUN DIA SE AGREGA UNO QUE SI LO USE, ESTE PARRAFO
081400*    COMPARTIDO YA NO SIRVE TAL CUAL.
081500 2200-RECHAZAR.
081600     SET WSW-RES-FALLO TO TRUE
081700     MOVE SOL-CUENTA TO RPTD-CUENTA
081800     MOVE ZERO TO RPTD-MONTO
081900     MOVE ZERO TO RPTD-SALDO
082000     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
082100     ADD 1 TO WSA-SOLIC-RECHAZADAS.
082200 2200-EXIT.
082300     EXIT.
082400*----------------------------------------------------------------*
082500*===================*
082600 2300-LISTAR-CUENTAS.
082700*===================*
082800*    LA SUB-LINEA POR CUENTA SE ESCRIBE RECORRIENDO TODA LA TABLA
082900*    (WS-CTA-TOTAL PUEDE SER GRANDE); 8700 DESCARTA LAS CUENTAS QUE
083000*    NO SON DEL USUARIO SOLICITADO EN VEZ DE MANTENER UN INDICE
083100*    SEPARADO POR USUARIO, QUE ESTE PROGRAMA NUNCA HA TENIDO.
083200     ADD 1 TO WSA-LIST-TOTAL
083300     PERFORM 8100-BUSCAR-USUARIO THRU 8100-EXIT
083400     IF NOT WSW-USR-SI-ENCONTRADO
083500*       NO SE LISTAN CUENTAS DE UN USUARIO QUE EL MAESTRO NO TIENE.
083600        SET ERR-USER-NOT-FOUND TO TRUE
083700        SET WSW-RES-FALLO TO TRUE
083800        MOVE SPACES TO RPTD-CUENTA
083900        MOVE ZERO TO RPTD-MONTO
084000        MOVE ZERO TO RPTD-SALDO
084100        PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
084200        ADD 1 TO WSA-SOLIC-RECHAZADAS
084300        GO TO 2300-EXIT
084400     END-IF
084500 
084600*    UN LIST EXITOSO TAMBIEN DEJA RPTD-MONTO/SALDO EN CERO; EL
084700*    SALDO POR CUENTA NO VA EN LA LINEA DE DETALLE, SOLO EN LAS
084800*    SUB-LINEAS QUE ESCRIBE 8700 DESPUES DE ESTE PERFORM.
084900     SET WSW-RES-EXITO TO TRUE
085000     MOVE SPACES TO RPTD-CUENTA
085100     MOVE ZERO TO RPTD-MONTO
085200     MOVE ZERO TO RPTD-SALDO
085300     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
085400 
085500     SET IX-CTA TO 1.
085600 2300-SUB-LINEA.
085700*    RECORRE TODA WS-TAB-CUENTAS, NO SOLO LAS DEL USUARIO; EL
085800*    FILTRO POR DUEÑO ESTA DENTRO DE 8700, NO EN ESTE LAZO.
085900     IF IX-CTA > WS-CTA-TOTAL
086000        GO TO 2300-EXIT
086100     END-IF
086200     PERFORM 8700-ESCRIBIR-REPORTE-SUBLINEA THRU 8700-EXIT
086300     SET IX-CTA UP BY 1
086400     GO TO 2300-SUB-LINEA.
086500 2300-EXIT.
086600     EXIT.
086700*----------------------------------------------------------------*
086800*================*
086900 3100-USAR-SALDO.
087000*================*
087100*    CDC0140: SE AGREGA EL SERVICIO USE, QUE DEBITA EL SALDO DE LA
087200*    CUENTA.  EL DEBITO (SUBTRACT) SOLO OCURRE DESPUES DE PASAR
087300*    TODAS LAS VALIDACIONES; NO HAY REVERSA PARCIAL SI UNA VALIDACION
087400*    POSTERIOR FALLARA PORQUE TODAS SE HACEN ANTES DE TOCAR EL SALDO.
087500     ADD 1 TO WSA-USE-TOTAL
087600     PERFORM 8100-BUSCAR-USUARIO THRU 8100-EXIT
087700     IF NOT WSW-USR-SI-ENCONTRADO
087800*       NO SE PUEDE USAR SALDO A NOMBRE DE UN USUARIO INEXISTENTE;
087900*       AQUI TODAVIA NO HAY CUENTA LOCALIZADA, POR ESO EL RECHAZO
088000*       VA A 3100-RECHAZAR-SIN-CUENTA (SIN SALDO QUE REPORTAR).
088100        SET ERR-USER-NOT-FOUND TO TRUE
088200        GO TO 3100-RECHAZAR-SIN-CUENTA
088300     END-IF
088400 
088500     PERFORM 8200-BUSCAR-CUENTA THRU 8200-EXIT
088600     IF NOT WSW-CTA-SI-ENCONTRADA
088700*       SOL-CUENTA NO EXISTE; TAMPOCO HAY SALDO QUE MOSTRAR EN EL
088800*       DETALLE DE RECHAZO.
088900        SET ERR-ACCOUNT-NOT-FOUND TO TRUE
089000        GO TO 3100-RECHAZAR-SIN-CUENTA
089100     END-IF
089200 
089300     IF TC-CTA-USUARIO (WSW-IX-CTA-ENC) NOT = SOL-USUARIO
089400*       LA CUENTA EXISTE PERO DE OTRO USUARIO; DE AQUI EN ADELANTE
089500*       SI SE CONOCE EL SALDO, POR ESO EL RECHAZO AHORA VA A
089600*       3100-RECHAZAR-CON-CUENTA (EL DETALLE SI LLEVA SALDO).
089700        SET ERR-USER-ACCOUNT-UN-MATCH TO TRUE
089800        GO TO 3100-RECHAZAR-CON-CUENTA
089900     END-IF
090000 
090100     IF TC-EST-ANULADA (WSW-IX-CTA-ENC)
090200*       NO SE PUEDE DEBITAR UNA CUENTA QUE YA FUE DADA DE BAJA.
090300        SET ERR-ACCOUNT-ALREADY-UNREGISTERED TO TRUE
090400        GO TO 3100-RECHAZAR-CON-CUENTA
090500     END-IF
090600 
090700     IF TC-CTA-SALDO (WSW-IX-CTA-ENC) < SOL-MONTO
090800*       CDC0140 - NO SE PERMITE SOBREGIRO; SOL-MONTO DEBE SER MENOR
090900*       O IGUAL AL SALDO VIGENTE ANTES DE RESTAR.
091000        SET ERR-AMOUNT-EXCEED-BALANCE TO TRUE
091100        GO TO 3100-RECHAZAR-CON-CUENTA
091200     END-IF
091300 
091400*    UNICO PUNTO DEL PROGRAMA QUE REDUCE UN SALDO; TODAS LAS
091500*    VALIDACIONES DE 3100 YA PASARON CUANDO SE LLEGA AQUI.
091600     SUBTRACT SOL-MONTO FROM TC-CTA-SALDO (WSW-IX-CTA-ENC)
091700     SET WSW-RES-EXITO TO TRUE
091800     ADD 1 TO WSA-USE-EXITO
091900     ADD SOL-MONTO TO WSA-MONTO-DEBITADO
092000     MOVE 'USE'    TO WSJ-TIPO-TMP
092100     MOVE 'S'      TO WSJ-RESULT-TMP
092200     MOVE SOL-MONTO TO WSJ-MONTO-TMP
092300     MOVE TC-CTA-SALDO (WSW-IX-CTA-ENC) TO WSJ-SALDO-TMP
092400     PERFORM 8400-GENERAR-ID-TRANSAC THRU 8400-EXIT
092500     PERFORM 8500-ANOTAR-JOURNAL THRU 8500-EXIT
092600     MOVE SOL-CUENTA TO RPTD-CUENTA
092700     MOVE SOL-MONTO TO RPTD-MONTO
092800     MOVE TC-CTA-SALDO (WSW-IX-CTA-ENC) TO RPTD-SALDO
092900     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
093000     GO TO 3100-EXIT.
093100*    UN USE RECHAZADO TAMBIEN ANOTA SU PROPIO RENGLON EN TRANJRNL
093200*    (TJ-RESULTADO = 'F') CON EL SALDO SIN CAMBIOS; MISMA IDEA QUE
093300*    EL RECHAZO DE CANCEL EN 3200-RECHAZAR-CON-CUENTA.
093400 3100-RECHAZAR-CON-CUENTA.
093500     SET WSW-RES-FALLO TO TRUE
093600     ADD 1 TO WSA-USE-FALLO
093700     MOVE 'USE'    TO WSJ-TIPO-TMP
093800     MOVE 'F'      TO WSJ-RESULT-TMP
093900     MOVE SOL-MONTO TO WSJ-MONTO-TMP
094000     MOVE TC-CTA-SALDO (WSW-IX-CTA-ENC) TO WSJ-SALDO-TMP
094100     PERFORM 8400-GENERAR-ID-TRANSAC THRU 8400-EXIT
094200     PERFORM 8500-ANOTAR-JOURNAL THRU 8500-EXIT
094300     MOVE SOL-CUENTA TO RPTD-CUENTA
094400     MOVE SOL-MONTO TO RPTD-MONTO
094500     MOVE TC-CTA-SALDO (WSW-IX-CTA-ENC) TO RPTD-SALDO
094600     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
094700     ADD 1 TO WSA-SOLIC-RECHAZADAS
094800     GO TO 3100-EXIT.
094900*    A DIFERENCIA DE 3100-RECHAZAR-CON-CUENTA, AQUI NO SE ESCRIBE
095000*    RENGLON DE JOURNAL: SIN CUENTA LOCALIZADA NO HAY WSW-IX-CTA-ENC
095100*    VALIDO PARA TJ-SALDO, ASI QUE EL RECHAZO SOLO VA AL REPORTE.
095200 3100-RECHAZAR-SIN-CUENTA.
095300     SET WSW-RES-FALLO TO TRUE
095400     ADD 1 TO WSA-USE-FALLO
095500     MOVE SOL-CUENTA TO RPTD-CUENTA
095600     MOVE SOL-MONTO TO RPTD-MONTO
095700     MOVE ZERO TO RPTD-SALDO
095800     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
095900     ADD 1 TO WSA-SOLIC-RECHAZADAS.
096000 3100-EXIT.
096100     EXIT.
096200*----------------------------------------------------------------*
096300*=====================*
096400 3200-CANCELAR-TRANSAC.
096500*=====================*
096600*    CDC0190/CDC0402/CDC0470: CANCELAR UN USE DEVUELVE EL MONTO A LA
096700*    CUENTA.  SOLO SE ACEPTA CANCELACION POR EL MONTO COMPLETO DE LA
096800*    TRANSACCION ORIGINAL (ERR-CANCEL-MUST-FULLY, CDC0402 - NO HAY
096900*    CANCELACION PARCIAL) Y SOLO DENTRO DE LOS 365 DIAS SIGUIENTES
097000*    A LA SOLICITUD ORIGINAL (ERR-TOO-OLD-TO-CANCEL, CDC0470).
097100     ADD 1 TO WSA-CANCEL-TOTAL
097200     PERFORM 8300-BUSCAR-JOURNAL THRU 8300-EXIT
097300     IF NOT WSW-JRN-SI-ENCONTRADO
097400*       SOL-TRANSACCION (EL ID DEL USE ORIGINAL) NO APARECE EN EL
097500*       JOURNAL; NADA QUE CANCELAR.  AQUI TODAVIA NO HAY CUENTA
097600*       LOCALIZADA (RECHAZO SIN DETALLE DE SALDO).
097700        SET ERR-TRANSACTION-NOT-FOUND TO TRUE
097800        GO TO 3200-RECHAZAR-SIN-JOURNAL
097900     END-IF
098000 
098100*    SE BUSCA LA CUENTA DESPUES DEL JOURNAL PORQUE SOLO SE NECESITA
098200*    SI EL ID DE TRANSACCION EXISTE; BUSCARLA ANTES SERIA TRABAJO
098300*    DESPERDICIADO CUANDO EL ID NO APARECE EN TRANJRNL.
098400     PERFORM 8200-BUSCAR-CUENTA THRU 8200-EXIT
098500     IF NOT WSW-CTA-SI-ENCONTRADA
098600*       EL RENGLON DE JOURNAL SE ENCONTRO PERO LA CUENTA QUE
098700*       REFERENCIA (TJ-CUENTA) YA NO EXISTE EN LA TABLA ACTUAL.
098800        SET ERR-ACCOUNT-NOT-FOUND TO TRUE
098900        GO TO 3200-RECHAZAR-SIN-JOURNAL
099000     END-IF
099100 
099200     IF TJ-CUENTA (WSW-IX-JRN-ENC) NOT = SOL-CUENTA
099300*       LA SOLICITUD DE CANCELACION TRAE UNA CUENTA DISTINTA A LA
099400*       QUE REGISTRA EL RENGLON DE JOURNAL ENCONTRADO.
099500        SET ERR-TRANSACTION-ACCOUNT-UN-MATCH TO TRUE
099600        GO TO 3200-RECHAZAR-CON-CUENTA
099700     END-IF
099800 
099900     IF TJ-MONTO (WSW-IX-JRN-ENC) NOT = SOL-MONTO
100000*       CDC0402 - EL MONTO DE LA SOLICITUD DE CANCELACION DEBE
100100*       COINCIDIR EXACTO CON TJ-MONTO DEL USE ORIGINAL; NO EXISTE
100200*       CANCELACION PARCIAL EN ESTE SISTEMA.
100300        SET ERR-CANCEL-MUST-FULLY TO TRUE
100400        GO TO 3200-RECHAZAR-CON-CUENTA
100500     END-IF
100600 
100700     PERFORM 8950-CALCULAR-ANTIGUEDAD THRU 8950-EXIT
100800     IF WSD-DIAS-ANTIGUEDAD > 365
100900*       CDC0470 - PASADO UN ANIO (365 DIAS) DESDE LA SOLICITUD
101000*       ORIGINAL, EL USE YA NO SE PUEDE CANCELAR (VER 8950).
101100        SET ERR-TOO-OLD-TO-CANCEL TO TRUE
101200        GO TO 3200-RECHAZAR-CON-CUENTA
101300     END-IF
101400 
101500*    REEMBOLSO COMPLETO DEL MONTO ORIGINAL A LA CUENTA; CDC0402
101600*    GARANTIZA QUE SOL-MONTO AQUI ES EXACTAMENTE TJ-MONTO DEL USE.
101700     ADD SOL-MONTO TO TC-CTA-SALDO (WSW-IX-CTA-ENC)
101800     SET WSW-RES-EXITO TO TRUE
101900     ADD 1 TO WSA-CANCEL-EXITO
102000     ADD SOL-MONTO TO WSA-MONTO-REEMBOLSADO
102100     MOVE 'CANCEL' TO WSJ-TIPO-TMP
102200     MOVE 'S'      TO WSJ-RESULT-TMP
102300     MOVE SOL-MONTO TO WSJ-MONTO-TMP
102400     MOVE TC-CTA-SALDO (WSW-IX-CTA-ENC) TO WSJ-SALDO-TMP
102500     PERFORM 8400-GENERAR-ID-TRANSAC THRU 8400-EXIT
102600     PERFORM 8500-ANOTAR-JOURNAL THRU 8500-EXIT
102700     MOVE SOL-CUENTA TO RPTD-CUENTA
102800     MOVE SOL-MONTO TO RPTD-MONTO
102900     MOVE TC-CTA-SALDO (WSW-IX-CTA-ENC) TO RPTD-SALDO
103000     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
103100     GO TO 3200-EXIT.
103200*    AUN UN CANCEL RECHAZADO DEJA SU PROPIO RENGLON EN TRANJRNL
103300*    (TJ-RESULTADO = 'F'); ASI QUEDA RASTRO DE QUE SE INTENTO, NO
103400*    SOLO DE LOS CANCEL QUE SI SE APLICARON.
103500 3200-RECHAZAR-CON-CUENTA.
103600     SET WSW-RES-FALLO TO TRUE
103700     ADD 1 TO WSA-CANCEL-FALLO
103800     MOVE 'CANCEL' TO WSJ-TIPO-TMP
103900     MOVE 'F'      TO WSJ-RESULT-TMP
104000     MOVE SOL-MONTO TO WSJ-MONTO-TMP
104100     MOVE TC-CTA-SALDO (WSW-IX-CTA-ENC) TO WSJ-SALDO-TMP
104200     PERFORM 8400-GENERAR-ID-TRANSAC THRU 8400-EXIT
104300     PERFORM 8500-ANOTAR-JOURNAL THRU 8500-EXIT
104400     MOVE SOL-CUENTA TO RPTD-CUENTA
104500     MOVE SOL-MONTO TO RPTD-MONTO
104600     MOVE TC-CTA-SALDO (WSW-IX-CTA-ENC) TO RPTD-SALDO
104700     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
104800     ADD 1 TO WSA-SOLIC-RECHAZADAS
104900     GO TO 3200-EXIT.
105000 3200-RECHAZAR-SIN-JOURNAL.
105100     SET WSW-RES-FALLO TO TRUE
105200     ADD 1 TO WSA-CANCEL-FALLO
105300     MOVE SOL-CUENTA TO RPTD-CUENTA
105400     MOVE SOL-MONTO TO RPTD-MONTO
105500     MOVE ZERO TO RPTD-SALDO
105600     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
105700     ADD 1 TO WSA-SOLIC-RECHAZADAS.
105800 3200-EXIT.
105900     EXIT.
106000*----------------------------------------------------------------*
106100*======================*
106200 3300-CONSULTAR-TRANSAC.
106300*======================*
106400*    QUERY ES DE SOLO LECTURA: NO TOCA SALDOS NI EL JOURNAL, SOLO
106500*    REPORTA EL RENGLON ENCONTRADO POR 8300-BUSCAR-JOURNAL.
106600     ADD 1 TO WSA-QUERY-TOTAL
106700     PERFORM 8300-BUSCAR-JOURNAL THRU 8300-EXIT
106800     IF NOT WSW-JRN-SI-ENCONTRADO
106900*       EL QUERY NO ENCONTRO NINGUN RENGLON DE JOURNAL CON ESE ID;
107000*       PUDO HABER SIDO ESCRITO MAL O NUNCA EXISTIO.
107100        SET ERR-TRANSACTION-NOT-FOUND TO TRUE
107200        SET WSW-RES-FALLO TO TRUE
107300        MOVE SPACES TO RPTD-CUENTA
107400        MOVE ZERO TO RPTD-MONTO
107500        MOVE ZERO TO RPTD-SALDO
107600        PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT
107700        ADD 1 TO WSA-SOLIC-RECHAZADAS
107800        GO TO 3300-EXIT
107900     END-IF
108000 
108100*    SE REPORTA DIRECTO DESDE EL RENGLON DE JOURNAL (TJ-CUENTA/
108200*    TJ-MONTO/TJ-SALDO), NO DESDE WS-TAB-CUENTAS; UN QUERY SOBRE UNA
108300*    CUENTA YA ANULADA O BORRADA DEL MAESTRO DEBE SEGUIR FUNCIONANDO.
108400     SET WSW-RES-EXITO TO TRUE
108500     MOVE TJ-CUENTA (WSW-IX-JRN-ENC) TO RPTD-CUENTA
108600     MOVE TJ-MONTO  (WSW-IX-JRN-ENC) TO RPTD-MONTO
108700     MOVE TJ-SALDO  (WSW-IX-JRN-ENC) TO RPTD-SALDO
108800     PERFORM 8600-ESCRIBIR-REPORTE-DETALLE THRU 8600-EXIT.
108900 3300-EXIT.
109000     EXIT.
109100*----------------------------------------------------------------*
109200*==================*
109300 8100-BUSCAR-USUARIO.
109400*==================*
109500*    BUSQUEDA LINEAL (SIN SEARCH ALL) PORQUE WS-TAB-USUARIOS NO SE
109600*    MANTIENE ORDENADA POR TU-USR-ID; EL MAESTRO LLEGA EN EL ORDEN
109700*    QUE LO ENTREGA EL SISTEMA DE ORIGEN.
109800     MOVE 'N' TO WSW-USR-ENCONTRADO
109900     MOVE ZERO TO WSW-IX-USR-ENC
110000     SET IX-USR TO 1.
110100 8100-COMPARAR.
110200*    CONDICION DE FIN DE TABLA PRIMERO; SI NO SE ENCUENTRA, EL
110300*    LLAMADOR VE WSW-USR-ENCONTRADO EN 'N' Y WSW-IX-USR-ENC EN CERO.
110400     IF IX-USR > WS-USR-TOTAL
110500        GO TO 8100-EXIT
110600     END-IF
110700     IF TU-USR-ID (IX-USR) = SOL-USUARIO
110800        MOVE 'S' TO WSW-USR-ENCONTRADO
110900        SET WSW-IX-USR-ENC TO IX-USR
111000        GO TO 8100-EXIT
111100     END-IF
111200*    EL GO TO 8100-COMPARAR REPITE LA COMPARACION EN VEZ DE UN
111300*    PERFORM ... VARYING; ASI SE ESCRIBIAN TODAS LAS BUSQUEDAS DE
111400*    ESTE PROGRAMA DESDE SU VERSION ORIGINAL DE 1989.
111500     SET IX-USR UP BY 1
111600     GO TO 8100-COMPARAR.
111700 8100-EXIT.
111800     EXIT.
111900*----------------------------------------------------------------*
112000*=================*
112100 8200-BUSCAR-CUENTA.
112200*=================*
112300*    MISMA TECNICA DE 8100, SOBRE WS-TAB-CUENTAS.  SE BUSCA POR
112400*    TC-CTA-NUMERO (X(10)), NO POR EL INDICE DE LA TABLA, PORQUE LA
112500*    SOLICITUD TRAE EL NUMERO DE CUENTA COMO TEXTO (SOL-CUENTA).
112600     MOVE 'N' TO WSW-CTA-ENCONTRADA
112700     MOVE ZERO TO WSW-IX-CTA-ENC
112800     SET IX-CTA TO 1.
112900 8200-COMPARAR.
113000*    IGUAL QUE 8100: SI SE AGOTA LA TABLA SIN COINCIDIR, SALE CON
113100*    WSW-CTA-ENCONTRADA EN 'N' Y DEJA EL INDICE ANTERIOR SIN TOCAR.
113200     IF IX-CTA > WS-CTA-TOTAL
113300        GO TO 8200-EXIT
113400     END-IF
113500     IF TC-CTA-NUMERO (IX-CTA) = SOL-CUENTA
113600        MOVE 'S' TO WSW-CTA-ENCONTRADA
113700        SET WSW-IX-CTA-ENC TO IX-CTA
113800        GO TO 8200-EXIT
113900     END-IF
114000*    NO HAY FORMA DE CORTAR ANTES DE LLEGAR AL FIN DE TABLA PORQUE
114100*    EL NUMERO DE CUENTA NO VIENE ORDENADO (8900 SOLO GARANTIZA QUE
114200*    ES CRECIENTE EN EL TIEMPO, NO EN POSICION DENTRO DE LA TABLA).
114300     SET IX-CTA UP BY 1
114400     GO TO 8200-COMPARAR.
114500 8200-EXIT.
114600     EXIT.
114700*----------------------------------------------------------------*
114800*==================*
114900 8300-BUSCAR-JOURNAL.
115000*==================*
115100*    CDC0310: SE AGREGA PARA SOPORTAR QUERY Y CANCEL, QUE LOCALIZAN
115200*    UN RENGLON DE TRANJRNL POR SU TJ-TRANSACCION.  ES INDISPENSABLE
115300*    QUE CADA RENGLON TENGA UN ID UNICO (VER 8400/8500) O ESTA
115400*    BUSQUEDA SIEMPRE DEVOLVERIA EL PRIMER RENGLON QUE COINCIDA.
115500     MOVE 'N' TO WSW-JRN-ENCONTRADO
115600     MOVE ZERO TO WSW-IX-JRN-ENC
115700     SET IX-JRN TO 1.
115800 8300-COMPARAR.
115900*    SI EL ID NO APARECE, SALE CON WSW-JRN-ENCONTRADO EN 'N'; ESTO
116000*    ES LO QUE ACTIVA ERR-TRANSACTION-NOT-FOUND EN 3200 Y 3300.
116100     IF IX-JRN > WS-JRN-TOTAL
116200        GO TO 8300-EXIT
116300     END-IF
116400     IF TJ-TRANSACCION (IX-JRN) = SOL-TRANSACCION
116500        MOVE 'S' TO WSW-JRN-ENCONTRADO
116600        SET WSW-IX-JRN-ENC TO IX-JRN
116700        GO TO 8300-EXIT
116800     END-IF
116900*    RECORRIDO DESDE EL PRIMER RENGLON SIEMPRE, AUNQUE TRANJRNL
117000*    CRECE EN ORDEN CRONOLOGICO; NO SE GUARDA EL ULTIMO INDICE
117100*    ENCONTRADO DE UNA LLAMADA A LA SIGUIENTE.
117200     SET IX-JRN UP BY 1
117300     GO TO 8300-COMPARAR.
117400 8300-EXIT.
117500     EXIT.
117600*----------------------------------------------------------------*
117700*=====================*
117800 8400-GENERAR-ID-TRANSAC.
117900*=====================*
118000*    SE GENERA UN ID NUEVO EN CADA LLAMADA, SEA USE O CANCEL -
118100*    CDC0341 DEJO CLARO QUE CADA RENGLON DE TRANJRNL ES UNICO,
118200*    EL USE Y SU EVENTUAL CANCEL SON DOS RENGLONES DISTINTOS.
118300*    PARA USE, SOL-TRANSACCION (VACIO EN LA SOLICITUD) SE ACTUALIZA
118400*    CON EL ID NUEVO PORQUE ESE CAMPO ES EL QUE VIAJA DE VUELTA AL
118500*    CLIENTE.  PARA CANCEL, SOL-TRANSACCION YA TRAE EL ID ORIGINAL
118600*    (ES LA LLAVE DE BUSQUEDA EN 8300-BUSCAR-JOURNAL) Y NO SE TOCA.
118700     ADD 1 TO WS-JRN-SECUENCIA
118800     MOVE WS-JRN-SECUENCIA TO WSJ-SEC-ED
118900     MOVE SPACES TO WSW-NUEVO-ID-TRANSAC
119000     STRING 'TX'  SOL-CUENTA (1:10) WSJ-SEC-ED
119100        DELIMITED BY SIZE INTO WSW-NUEVO-ID-TRANSAC
119200     END-STRING
119300     IF SOL-TIPO-USE
119400        MOVE WSW-NUEVO-ID-TRANSAC TO SOL-TRANSACCION
119500     END-IF.
119600 8400-EXIT.
119700     EXIT.
119800*----------------------------------------------------------------*
119900*==================*
120000 8500-ANOTAR-JOURNAL.
120100*==================*
120200*    TJ-TRANSACCION SIEMPRE RECIBE EL ID NUEVO DE 8400, NUNCA EL
120300*    SOL-TRANSACCION DE ENTRADA.  ANTES UN CANCEL ESCRIBIA SU
120400*    RENGLON CON EL MISMO ID DEL USE ORIGINAL (CDC0341 LO CORRIGIO):
120500*    ESO DUPLICABA EL ID ENTRE DOS RENGLONES DE TRANJRNL, Y LA
120600*    BUSQUEDA LINEAL DE 8300-COMPARAR SIEMPRE ENCONTRABA PRIMERO EL
120700*    RENGLON DEL USE, DEJANDO AL CANCEL SIN FORMA DE CONSULTARSE A
120800*    SI MISMO Y SIN RASTRO DE QUE YA HABIA SIDO ANULADO (RIESGO DE
120900*    DOBLE REEMBOLSO SI SE VOLVIA A MANDAR EL MISMO CANCEL).
121000*    WS-JRN-TOTAL SE USA COMO INDICE DIRECTO AL NUEVO RENGLON (NO SE
121100*    BUSCA UN HUECO); TRANJRNL SOLO CRECE, NUNCA SE COMPACTA.
121200     ADD 1 TO WS-JRN-TOTAL
121300     SET IX-JRN TO WS-JRN-TOTAL
121400     MOVE WSW-NUEVO-ID-TRANSAC TO TJ-TRANSACCION (IX-JRN)
121500     MOVE SOL-CUENTA        TO TJ-CUENTA    (IX-JRN)
121600     MOVE WSJ-TIPO-TMP      TO TJ-TIPO      (IX-JRN)
121700     MOVE WSJ-RESULT-TMP    TO TJ-RESULTADO (IX-JRN)
121800     MOVE WSJ-MONTO-TMP     TO TJ-MONTO     (IX-JRN)
121900     MOVE WSJ-SALDO-TMP     TO TJ-SALDO     (IX-JRN)
122000     MOVE SOL-FECHA         TO TJ-FECHA     (IX-JRN)
122100*    WS-JRN-ENTRY (IX-JRN) ES EL GRUPO COMPLETO QUE CONTIENE LOS
122200*    NUEVE CAMPOS TJ-* MOVIDOS ARRIBA; SE HACE UN SOLO MOVE DE
122300*    GRUPO HACIA REG-JOURNAL EN VEZ DE UN MOVE CAMPO POR CAMPO.
122400     MOVE WS-JRN-ENTRY (IX-JRN) TO REG-JOURNAL
122500     WRITE TRANJRNL FROM REG-JOURNAL
122600     EVALUATE FS-TRANJRNL
122700     WHEN '00'
122800        CONTINUE
122900     WHEN OTHER
123000        MOVE '8500-ANOTAR-JOURNAL' TO WSV-RUTINA
123100        MOVE 'WRITE TRANJRNL'      TO WSV-ACCION
123200        MOVE FS-TRANJRNL TO WSV-FSTATUS
123300        PERFORM 9000-ERROR-PGM
123400     END-EVALUATE.
123500 8500-EXIT.
123600     EXIT.
123700*----------------------------------------------------------------*
123800*===========================*
123900 8600-ESCRIBIR-REPORTE-DETALLE.
124000*===========================*
124100*    RPTD-COD-ERROR SOLO LLEVA CONTENIDO CUANDO EL RESULTADO ES
124200*    FALLO; EN EXITO SE DEJA EN BLANCO PARA NO CONFUNDIR AL LECTOR
124300*    DEL REPORTE CON UN CODIGO RESIDUAL DE UNA SOLICITUD ANTERIOR.
124400     MOVE SOL-TIPO TO RPTD-TIPO
124500     MOVE WSW-RESULTADO-COD TO RPTD-RESULTADO
124600*    SOLO SE IMPRIME RPTD-COD-ERROR CUANDO EL SERVICIO FALLO; EN UN
124700*    EXITO EL CAMPO SE DEJA EN BLANCO EXPLICITAMENTE.
124800     IF WSW-RES-FALLO
124900        MOVE WS-COD-ERROR TO RPTD-COD-ERROR
125000     ELSE
125100        MOVE SPACES TO RPTD-COD-ERROR
125200     END-IF
125300     WRITE REG-FD-REPORTE FROM WS-RPT-DETALLE
125400     EVALUATE FS-RPTFILE
125500     WHEN '00'
125600        CONTINUE
125700     WHEN OTHER
125800        MOVE '8600-ESCRIBIR-DET' TO WSV-RUTINA
125900        MOVE 'WRITE RPTFILE'                  TO WSV-ACCION
126000        MOVE FS-RPTFILE TO WSV-FSTATUS
126100        PERFORM 9000-ERROR-PGM
126200     END-EVALUATE.
126300 8600-EXIT.
126400     EXIT.
126500*----------------------------------------------------------------*
126600*============================*
126700 8700-ESCRIBIR-REPORTE-SUBLINEA.
126800*============================*
126900*    CDC0221: UNA SUB-LINEA POR CUENTA DEL USUARIO CONSULTADO, BAJO
127000*    LA LINEA DE DETALLE DEL LIST.  TC-CTA-USUARIO SE COMPARA CONTRA
127100*    SOL-USUARIO AQUI EN VEZ DE EN 2300 PORQUE ESTE PARRAFO SE
127200*    REUTILIZA RECORRIENDO TODA LA TABLA DESDE EL LLAMADOR.
127300     IF TC-CTA-USUARIO (IX-CTA) NOT = SOL-USUARIO
127400        GO TO 8700-EXIT
127500     END-IF
127600     MOVE SPACES TO WS-RPT-DETALLE
127700     MOVE TC-CTA-NUMERO (IX-CTA) TO RPTS-CUENTA
127800     MOVE TC-CTA-SALDO  (IX-CTA) TO RPTS-SALDO
127900     WRITE REG-FD-REPORTE FROM WS-RPT-SUBLINEA
128000     EVALUATE FS-RPTFILE
128100     WHEN '00'
128200        CONTINUE
128300     WHEN OTHER
128400        MOVE '8700-ESCRIBIR-SUB' TO WSV-RUTINA
128500        MOVE 'WRITE RPTFILE'                   TO WSV-ACCION
128600        MOVE FS-RPTFILE TO WSV-FSTATUS
128700        PERFORM 9000-ERROR-PGM
128800     END-EVALUATE.
128900 8700-EXIT.
129000     EXIT.
129100*----------------------------------------------------------------*
129200*===========================*
129300 8800-CONTAR-CUENTAS-USUARIO.
129400*===========================*
129500*    CUENTA TODAS LAS CUENTAS DEL USUARIO, SIN IMPORTAR SU ESTADO.
129600*    EL TOPE DE 10 ES CONTRA EL HISTORIAL COMPLETO (CDC0455): UNA
129700*    CUENTA ANULADA (UNREGISTERED) SIGUE OCUPANDO EL CUPO, POR LO
129800*    QUE NO SE FILTRA POR TC-EST-EN-USO COMO EN OTROS RECORRIDOS.
129900     MOVE ZERO TO WSW-CANT-CTA-USR
130000     SET IX-CTA TO 1.
130100 8800-CONTAR.
130200*    MISMO PATRON DE RECORRIDO LINEAL QUE 8100/8200/8300; AQUI NO
130300*    HAY 'ENCONTRADO' QUE REPORTAR, SOLO UN CONTADOR ACUMULADO.
130400     IF IX-CTA > WS-CTA-TOTAL
130500        GO TO 8800-EXIT
130600     END-IF
130700     IF TC-CTA-USUARIO (IX-CTA) = SOL-USUARIO
130800        ADD 1 TO WSW-CANT-CTA-USR
130900     END-IF
131000     SET IX-CTA UP BY 1
131100     GO TO 8800-CONTAR.
131200 8800-EXIT.
131300     EXIT.
131400*----------------------------------------------------------------*
131500*====================*
131600 8900-ASIGNAR-NUM-CUENTA.
131700*====================*
131800*    EL NUMERO DE CUENTA NUNCA SE REUTILIZA: AL ELIMINAR (2200) SOLO
131900*    CAMBIA TC-CTA-ESTADO A UNREGISTERED, EL RENGLON SIGUE EN LA
132000*    TABLA Y SU NUMERO NO VUELVE A QUEDAR LIBRE.  POR ESO LA NUEVA
132100*    CUENTA SIEMPRE TOMA WS-CTA-MAYOR-NUMERO + 1, NUNCA UN HUECO.
132200*    SOLO LA PRIMERA CUENTA DE TODA LA HISTORIA CAE EN ESTE BRAZO;
132300*    DE AHI EN ADELANTE WS-CTA-MAYOR-NUMERO YA TRAE UN VALOR DE UNA
132400*    CORRIDA ANTERIOR O DE UNA ALTA PREVIA EN LA MISMA CORRIDA.
132500     IF WS-CTA-MAYOR-NUMERO = ZERO
132600        MOVE WSC-PRIMERA-CUENTA TO WSW-NUEVO-NUM-CTA
132700     ELSE
132800        COMPUTE WSW-NUEVO-NUM-CTA = WS-CTA-MAYOR-NUMERO + 1
132900     END-IF
133000     MOVE WSW-NUEVO-NUM-CTA TO WS-CTA-MAYOR-NUMERO
133100     ADD 1 TO WS-CTA-TOTAL
133200     SET IX-CTA TO WS-CTA-TOTAL
133300     MOVE WSW-NUEVO-NUM-CTA  TO TC-CTA-NUM-9    (IX-CTA)
133400     MOVE SOL-USUARIO        TO TC-CTA-USUARIO  (IX-CTA)
133500*    TODA CUENTA NUEVA NACE EN_USO; SOLO 2200-ELIMINAR-CUENTA LA
133600*    PUEDE PASAR A UNREGISTERED, Y NUNCA AL REVES.
133700     SET TC-EST-EN-USO (IX-CTA) TO TRUE
133800     MOVE SOL-MONTO          TO TC-CTA-SALDO    (IX-CTA)
133900     MOVE SOL-FECHA          TO TC-CTA-FEC-ALTA (IX-CTA)
134000     MOVE ZERO               TO TC-CTA-FEC-BAJA (IX-CTA).
134100 8900-EXIT.
134200     EXIT.
134300*----------------------------------------------------------------*
134400*=====================*
134500 8950-CALCULAR-ANTIGUEDAD.
134600*=====================*
134700*    CDC0261: LA ANTIGUEDAD SE CALCULA EN DIAS DE CALENDARIO REALES
134800*    (FUNCTION INTEGER-OF-DATE), NO RESTANDO LAS FECHAS AAAAMMDD
134900*    COMO SI FUERAN NUMEROS; LA RESTA DIRECTA DABA RESULTADOS FALSOS
135000*    AL CRUZAR FIN DE MES O DE ANIO, Y SE AGRAVO CON EL CAMBIO DE
135100*    SIGLO DE 1999 A 2000 QUE EXPUSO EL DEFECTO ORIGINAL.
135200     MOVE SOL-FECHA TO WS-FECHA-SOLIC-9
135300     MOVE FSQ-ANO TO WSD-YYYYMMDD-SOLIC (1:4)
135400     MOVE FSQ-MES TO WSD-YYYYMMDD-SOLIC (5:2)
135500     MOVE FSQ-DIA TO WSD-YYYYMMDD-SOLIC (7:2)
135600     COMPUTE WSD-DIAS-SOLIC =
135700         FUNCTION INTEGER-OF-DATE (WSD-YYYYMMDD-SOLIC)
135800 
135900     MOVE TJ-FECHA (WSW-IX-JRN-ENC) TO WS-FECHA-TRANSAC-9
136000     MOVE FTX-ANO TO WSD-YYYYMMDD-TRANSAC (1:4)
136100     MOVE FTX-MES TO WSD-YYYYMMDD-TRANSAC (5:2)
136200     MOVE FTX-DIA TO WSD-YYYYMMDD-TRANSAC (7:2)
136300     COMPUTE WSD-DIAS-TRANSAC =
136400         FUNCTION INTEGER-OF-DATE (WSD-YYYYMMDD-TRANSAC)
136500 
136600     COMPUTE WSD-DIAS-ANTIGUEDAD =
136700         WSD-DIAS-SOLIC - WSD-DIAS-TRANSAC.
136800 8950-EXIT.
136900     EXIT.
137000*----------------------------------------------------------------*
137100*=================*
137200 3000-FIN-PROGRAMA.
137300*=================*
137400*    EL MAESTRO SE GRABA (3001) ANTES DE CONTAR LAS CUENTAS ABIERTAS
137500*    (3004) Y DE IMPRIMIR EL TRAILER (3002) PARA QUE EL TRAILER
137600*    REFLEJE EL ESTADO FINAL, NO UN CONTEO A MITAD DE ESCRITURA.
137700     PERFORM 3001-GRABAR-ACCTOUT
137800     PERFORM 3004-CONTAR-CUENTAS-ABIERTAS
137900     PERFORM 3002-IMPRIMIR-TRAILER
138000     PERFORM 3003-CLOSE-FILES
138100     STOP RUN.
138200*----------------------------------------------------------------*
138300*==================*
138400 3001-GRABAR-ACCTOUT.
138500*==================*
138600*    RECORRE LA TABLA DE PRINCIPIO A FIN; NO HAY FORMA DE ESCRIBIR
138700*    SOLO LOS RENGLONES TOCADOS EN LA CORRIDA PORQUE ACCTOUT ES
138800*    SECUENCIAL Y DEBE QUEDAR COMPLETO PARA LA SIGUIENTE CORRIDA.
138900*    SE REESCRIBE TODA LA TABLA A ACCTOUT, NO SOLO LOS CAMBIOS DE
139000*    ESTA CORRIDA; ACCTOUT ES EL NUEVO MAESTRO COMPLETO QUE ALIMENTA
139100*    LA SIGUIENTE CORRIDA COMO ACCTFILE.
139200     SET IX-CTA TO 1.
139300 3001-GRABAR.
139400     IF IX-CTA > WS-CTA-TOTAL
139500        GO TO 3001-EXIT
139600     END-IF
139700     MOVE WS-CTA-ENTRY (IX-CTA) TO REG-CUENTA
139800     WRITE ACCTOUT FROM REG-CUENTA
139900     IF FS-ACCTOUT NOT = '00'
140000        MOVE '3001-GRABAR-ACCTOUT' TO WSV-RUTINA
140100        MOVE 'WRITE ACCTOUT'       TO WSV-ACCION
140200        MOVE FS-ACCTOUT TO WSV-FSTATUS
140300        PERFORM 9000-ERROR-PGM
140400     END-IF
140500     SET IX-CTA UP BY 1
140600     GO TO 3001-GRABAR.
140700 3001-EXIT.
140800     EXIT.
140900*----------------------------------------------------------------*
141000*===========================*
141100 3002-IMPRIMIR-TRAILER.
141200*===========================*
141300*    CDC0512: SE REVISARON LOS TOTALES DE CONTROL DEL TRAILER PARA
141400*    QUE CUADREN CON EL REPORTE DE DETALLE (CDC0512); CADA LINEA DE
141500*    ESTE TRAILER ES UN ACUMULADOR DISTINTO, NUNCA UN DERIVADO.
141600*    PRIMERA LINEA DEL TRAILER: TOTAL BRUTO DE SOLICITUDES, SIN
141700*    DISTINGUIR TIPO NI RESULTADO; ES EL TOPE CONTRA EL QUE CUADRAN
141800*    TODAS LAS DEMAS LINEAS DE ESTE PARRAFO.
141900     MOVE 'SOLICITUDES LEIDAS'              TO WST-ETIQ-TMP
142000     MOVE WSA-SOLIC-LEIDAS                   TO WST-VALOR-TMP
142100     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
142200 
142300*    SUMA DE TODOS LOS GO TO 2100/2200/.../3300-RECHAZAR* DE ESTA
142400*    CORRIDA, SIN IMPORTAR EL SERVICIO; LOS DESGLOSES -FALLIDAS DE
142500*    ABAJO SON UN SUBCONJUNTO DE ESTA MISMA CUENTA POR SERVICIO.
142600     MOVE 'SOLICITUDES RECHAZADAS'           TO WST-ETIQ-TMP
142700     MOVE WSA-SOLIC-RECHAZADAS               TO WST-VALOR-TMP
142800     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
142900 
143000*    WSA-CREATE-TOTAL SUBE EN 2100 ANTES DE CUALQUIER VALIDACION;
143100*    POR ESO ESTA LINEA PUEDE SER MAYOR QUE LA SIGUIENTE.
143200     MOVE 'CREATE - SOLICITADAS'              TO WST-ETIQ-TMP
143300     MOVE WSA-CREATE-TOTAL                    TO WST-VALOR-TMP
143400     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
143500 
143600*    SOLO CUENTA CREATES QUE LLEGARON HASTA 8900-ASIGNAR-NUM-CUENTA;
143700*    LA DIFERENCIA CONTRA LA LINEA ANTERIOR ES EL TOTAL DE RECHAZOS
143800*    DE ESE SERVICIO (USUARIO INEXISTENTE O TOPE DE 10 CUENTAS).
143900     MOVE 'CREATE - CUENTAS CREADAS'           TO WST-ETIQ-TMP
144000     MOVE WSA-CUENTAS-CREADAS                  TO WST-VALOR-TMP
144100     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
144200 
144300*    WSA-DELETE-TOTAL SUBE EN 2200 ANTES DE VALIDAR USUARIO, CUENTA,
144400*    DUEÑO, ESTADO Y SALDO; CUALQUIERA DE LAS CINCO PUEDE RECHAZAR.
144500     MOVE 'DELETE - SOLICITADAS'               TO WST-ETIQ-TMP
144600     MOVE WSA-DELETE-TOTAL                     TO WST-VALOR-TMP
144700     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
144800*    SOLO CUENTA LAS QUE LLEGARON A TC-EST-ANULADA; ES LA MISMA
144900*    FOTOGRAFIA QUE 3004 VUELVE A CONTAR DESDE CERO AL CIERRE.
145000     MOVE 'DELETE - CUENTAS CERRADAS'          TO WST-ETIQ-TMP
145100     MOVE WSA-CUENTAS-CERRADAS                 TO WST-VALOR-TMP
145200     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
145300 
145400*    LIST NO TIENE UN PAR -EXITO/-FALLO DESGLOSADO PORQUE SU UNICO
145500*    MOTIVO DE RECHAZO ES ERR-USER-NOT-FOUND; NO JUSTIFICA SU PROPIO
145600*    PAR DE ACUMULADORES COMO USE/CANCEL.
145700     MOVE 'LIST - SOLICITADAS'                 TO WST-ETIQ-TMP
145800     MOVE WSA-LIST-TOTAL                       TO WST-VALOR-TMP
145900     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
146000 
146100*    DE AQUI EN ADELANTE LOS PARES SOLICITADAS/EXITOSAS/FALLIDAS
146200*    SIGUEN EL MISMO PATRON POR SERVICIO; USE Y CANCEL SE DESGLOSAN
146300*    ASI PORQUE SON LOS UNICOS DOS SERVICIOS QUE MUEVEN SALDO.
146400     MOVE 'USE - SOLICITADAS'                  TO WST-ETIQ-TMP
146500     MOVE WSA-USE-TOTAL                        TO WST-VALOR-TMP
146600     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
146700 
146800*    WSA-USE-EXITO + WSA-USE-FALLO DEBE CUADRAR EXACTO CONTRA LA
146900*    LINEA ANTERIOR; SI NO CUADRA, ALGUN CAMINO NUEVO DE 3100 DEJO
147000*    DE SUMAR A UNO DE LOS DOS (ERROR DE MANTENIMIENTO, NO DE DATOS).
147100     MOVE 'USE - EXITOSAS'                     TO WST-ETIQ-TMP
147200     MOVE WSA-USE-EXITO                        TO WST-VALOR-TMP
147300     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
147400 
147500     MOVE 'USE - FALLIDAS'                     TO WST-ETIQ-TMP
147600     MOVE WSA-USE-FALLO                        TO WST-VALOR-TMP
147700     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
147800 
147900*    IGUAL REGLA DE CUADRE QUE USE, AHORA CONTRA 3200; UN CANCEL
148000*    RECHAZADO (VER 3200-RECHAZAR-CON-CUENTA/SIN-JOURNAL) SUMA AQUI
148100*    AUNQUE NUNCA HAYA TOCADO EL SALDO DE NINGUNA CUENTA.
148200     MOVE 'CANCEL - SOLICITADAS'               TO WST-ETIQ-TMP
148300     MOVE WSA-CANCEL-TOTAL                     TO WST-VALOR-TMP
148400     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
148500 
148600     MOVE 'CANCEL - EXITOSAS'                  TO WST-ETIQ-TMP
148700     MOVE WSA-CANCEL-EXITO                     TO WST-VALOR-TMP
148800     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
148900 
149000     MOVE 'CANCEL - FALLIDAS'                  TO WST-ETIQ-TMP
149100     MOVE WSA-CANCEL-FALLO                     TO WST-VALOR-TMP
149200     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
149300 
149400*    QUERY NO TIENE PAR EXITO/FALLO PROPIO EN WSA-ACUMULADORES; SU
149500*    UNICO MOTIVO DE RECHAZO (ERR-TRANSACTION-NOT-FOUND) YA CAE EN
149600*    WSA-SOLIC-RECHAZADAS DE ARRIBA, COMO EN LIST.
149700     MOVE 'QUERY - SOLICITADAS'                TO WST-ETIQ-TMP
149800     MOVE WSA-QUERY-TOTAL                      TO WST-VALOR-TMP
149900     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
150000 
150100*    LOS DOS MONTOS DE ABAJO SON LA UNICA PARTE DEL TRAILER QUE SUMA
150200*    DINERO EN VEZ DE SOLICITUDES; NO SE NETEAN ENTRE SI PORQUE CADA
150300*    UNO CONTROLA CONTRA UN ACUMULADOR DE 3100/3200 POR SEPARADO.
150400     MOVE 'MONTO TOTAL DEBITADO (USE)'         TO WST-ETIQ-TMP
150500     MOVE WSA-MONTO-DEBITADO                   TO WST-VALOR-TMP
150600     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
150700 
150800     MOVE 'MONTO TOTAL REEMBOLSADO (CANCEL)'   TO WST-ETIQ-TMP
150900     MOVE WSA-MONTO-REEMBOLSADO                TO WST-VALOR-TMP
151000     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
151100 
151200     MOVE 'CUENTAS ABIERTAS AL CIERRE'         TO WST-ETIQ-TMP
151300     MOVE WSA-CUENTAS-ABIERTAS                 TO WST-VALOR-TMP
151400     PERFORM 3009-ESCRIBIR-LINEA-TOTAL THRU 3009-EXIT
151500 
151600*    ESTE RESUMEN POR CONSOLA ES UN SUBCONJUNTO DEL TRAILER IMPRESO
151700*    ARRIBA (SOLO CINCO RENGLONES); SIRVE PARA QUE EL OPERADOR QUE
151800*    LANZA EL JOB VEA EL RESULTADO SIN ABRIR RPTFILE.
151900     DISPLAY '================================='
152000     DISPLAY '------- DETALLES PROCESO --------'
152100     DISPLAY '-------     CDCB20Q      --------'
152200     DISPLAY '================================='
152300     DISPLAY 'SOLICITUDES LEIDAS    = ' WSA-SOLIC-LEIDAS
152400     DISPLAY 'SOLICITUDES RECHAZADAS= ' WSA-SOLIC-RECHAZADAS
152500     DISPLAY 'CUENTAS CREADAS       = ' WSA-CUENTAS-CREADAS
152600     DISPLAY 'CUENTAS CERRADAS      = ' WSA-CUENTAS-CERRADAS
152700     DISPLAY 'CUENTAS ABIERTAS      = ' WSA-CUENTAS-ABIERTAS
152800     DISPLAY '================================='
152900     MOVE WSC-00 TO RETURN-CODE.
153000 3002-EXIT.
153100     EXIT.
153200*----------------------------------------------------------------*
153300*================*
153400 3003-CLOSE-FILES.
153500*================*
153600*    SI UN CIERRE FALLA SE REPORTA CON EL FS DE RPTFILE AUNQUE EL
153700*    PROBLEMA PUEDA SER DE OTRO ARCHIVO; ES UNA LIMITACION CONOCIDA
153800*    DE ESTE PARRAFO DESDE LA VERSION ORIGINAL, NO UN DESCUIDO NUEVO.
153900     CLOSE USERFILE ACCTFILE REQFILE ACCTOUT TRANJRNL RPTFILE
154000 
154100     IF (FS-USERFILE = '00') AND (FS-ACCTFILE = '00') AND
154200        (FS-REQFILE  = '00') AND (FS-ACCTOUT  = '00') AND
154300        (FS-TRANJRNL = '00') AND (FS-RPTFILE  = '00')
154400        CONTINUE
154500     ELSE
154600        DISPLAY ' ERROR AL CERRAR ARCHIVOS DE ENTRADA/SALIDA '
154700        MOVE '3003-CLOSE-FILES' TO WSV-RUTINA
154800        MOVE 'CLOSE'            TO WSV-ACCION
154900        MOVE FS-RPTFILE TO WSV-FSTATUS
155000        PERFORM  9000-ERROR-PGM
155100     END-IF.
155200 3003-EXIT.
155300     EXIT.
155400*----------------------------------------------------------------*
155500*===========================*
155600 3004-CONTAR-CUENTAS-ABIERTAS.
155700*===========================*
155800*    OTRO RECORRIDO COMPLETO DE LA TABLA; SE ACEPTA EL COSTO PORQUE
155900*    SOLO OCURRE UNA VEZ AL CIERRE, NO POR CADA SOLICITUD.
156000*    A DIFERENCIA DE 8800 (QUE CUENTA TODO EL HISTORIAL PARA EL TOPE
156100*    DE CREACION), ESTE CONTEO SI FILTRA POR TC-EST-EN-USO PORQUE EL
156200*    TRAILER QUIERE UNA FOTOGRAFIA DE CUENTAS VIGENTES AL CIERRE, NO
156300*    UN ACUMULADO HISTORICO.
156400     MOVE ZERO TO WSA-CUENTAS-ABIERTAS
156500     SET IX-CTA TO 1.
156600 3004-CONTAR.
156700     IF IX-CTA > WS-CTA-TOTAL
156800        GO TO 3004-EXIT
156900     END-IF
157000     IF TC-EST-EN-USO (IX-CTA)
157100        ADD 1 TO WSA-CUENTAS-ABIERTAS
157200     END-IF
157300     SET IX-CTA UP BY 1
157400     GO TO 3004-CONTAR.
157500 3004-EXIT.
157600     EXIT.
157700*----------------------------------------------------------------*
157800*=========================*
157900 3009-ESCRIBIR-LINEA-TOTAL.
158000*=========================*
158100*    PARRAFO COMUN A TODAS LAS LINEAS DE 3002; EL LLAMADOR SOLO
158200*    LLENA WST-ETIQ-TMP/WST-VALOR-TMP ANTES DE CADA PERFORM, ESTE
158300*    PARRAFO NO SABE NI LE IMPORTA A QUE ACUMULADOR CORRESPONDEN.
158400     MOVE SPACES TO WS-RPT-DETALLE
158500     MOVE WST-ETIQ-TMP  TO RPTT-ETIQUETA
158600     MOVE WST-VALOR-TMP TO RPTT-VALOR
158700     WRITE REG-FD-REPORTE FROM WS-RPT-TOTAL-LINEA
158800     IF FS-RPTFILE NOT = '00'
158900        MOVE '3009-ESCRIBIR-TOTAL' TO WSV-RUTINA
159000        MOVE 'WRITE RPTFILE'       TO WSV-ACCION
159100        MOVE FS-RPTFILE TO WSV-FSTATUS
159200        PERFORM 9000-ERROR-PGM
159300     END-IF.
159400 3009-EXIT.
159500     EXIT.
159600*----------------------------------------------------------------*
159700*==============*
159800 9000-ERROR-PGM.
159900*==============*
160000*    RETURN-CODE 16 DISTINGUE UN ABORTO POR ERROR DE E/S DE UN FIN
160100*    NORMAL (RETURN-CODE 00, VER 3002); EL JCL DE PRODUCCION DEPENDE
160200*    DE ESTE CODIGO PARA DECIDIR SI CORRE LOS PASOS SIGUIENTES.
160300     DISPLAY '================================'
160400     DISPLAY '------ DETALLES DE ERROR -------'
160500     DISPLAY '------      CDCB20Q      -------'
160600     DISPLAY '================================'
160700     DISPLAY ' RUTINA          :' WSV-RUTINA
160800     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
160900     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
161000     DISPLAY '================================'
161100     DISPLAY '--------- FIN DETALLES ---------'
161200     DISPLAY '================================'
161300     MOVE WSC-16 TO RETURN-CODE
161400 
161500     STOP RUN.
161600*----------------------------------------------------------------*
