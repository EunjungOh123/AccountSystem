000100*================================================================*
000200* CDCERRTB  -  CODIGOS DE ERROR DEL PROCESO DE CUENTAS Y        *
000300*              SALDOS.  SE MUEVE UN LITERAL AL CAMPO WS-COD-    *
000400*              ERROR PARA QUE QUEDE REFLEJADO EN RPTD-COD-ERROR.*
000500* SISTEMA  :  CDCB2X  -  CUENTAS Y SALDOS                       *
000600*================================================================*
000700*  FECHA     PROGR   TICKET   DESCRIPCION                       *
000800* --------   ------  -------  --------------------------------- *
000900*  1989-03    RTV     CDC0001  CREACION DEL MIEMBRO              *
001000*  2005-08    JLC     CDC0402  SE AGREGAN CODIGOS DE CANCEL      *
001100*================================================================*
001200 01  WS-COD-ERROR                PIC X(30)  VALUE SPACES.
001300     88  ERR-USER-NOT-FOUND
001400             VALUE 'USER_NOT_FOUND'.
001500     88  ERR-MAX-ACCOUNT-PER-USER-10
001600             VALUE 'MAX_ACCOUNT_PER_USER_10'.
001700     88  ERR-ACCOUNT-NOT-FOUND
001800             VALUE 'ACCOUNT_NOT_FOUND'.
001900     88  ERR-USER-ACCOUNT-UN-MATCH
002000             VALUE 'USER_ACCOUNT_UN_MATCH'.
002100     88  ERR-ACCOUNT-ALREADY-UNREGISTERED
002200             VALUE 'ACCOUNT_ALREADY_UNREGISTERED'.
002300     88  ERR-BALANCE-NOT-EMPTY
002400             VALUE 'BALANCE_NOT_EMPTY'.
002500     88  ERR-AMOUNT-EXCEED-BALANCE
002600             VALUE 'AMOUNT_EXCEED_BALANCE'.
002700     88  ERR-TRANSACTION-NOT-FOUND
002800             VALUE 'TRANSACTION_NOT_FOUND'.
002900     88  ERR-TRANSACTION-ACCOUNT-UN-MATCH
003000             VALUE 'TRANSACTION_ACCOUNT_UN_MATCH'.
003100     88  ERR-CANCEL-MUST-FULLY
003200             VALUE 'CANCEL_MUST_FULLY'.
003300     88  ERR-TOO-OLD-TO-CANCEL
003400             VALUE 'TOO_OLD_TO_CANCEL'.
003500     88  ERR-REQUEST-TYPE-INVALID
003600             VALUE 'REQUEST_TYPE_INVALID'.
