000100*================================================================*
000200* CDCJNREC  -  LAYOUT REGISTRO DE JOURNAL DE TRANSACCIONES      *
000300*              (TRANJRNL).  UN REGISTRO POR CADA INTENTO DE     *
000400*              USE/CANCEL, EXITOSO O FALLIDO.                  *
000500* SISTEMA  :  CDCB2X  -  CUENTAS Y SALDOS                       *
000600*================================================================*
000700*  FECHA     PROGR   TICKET   DESCRIPCION                       *
000800* --------   ------  -------  --------------------------------- *
000900*  1989-03    RTV     CDC0001  CREACION DEL MIEMBRO              *
001000*  1995-09    EAP     CDC0177  SE AGREGA JRN-SALDO (SNAPSHOT)    *
001100*================================================================*
001200 01  REG-JOURNAL.
001300     05  JRN-TRANSACCION         PIC X(32).
001400     05  JRN-CUENTA              PIC X(10).
001500     05  JRN-TIPO                PIC X(06).
001600         88  JRN-TIPO-USE            VALUE 'USE'.
001700         88  JRN-TIPO-CANCEL         VALUE 'CANCEL'.
001800     05  JRN-RESULTADO           PIC X(01).
001900         88  JRN-RES-EXITO           VALUE 'S'.
002000         88  JRN-RES-FALLO           VALUE 'F'.
002100     05  JRN-MONTO               PIC S9(13).
002200     05  JRN-SALDO               PIC S9(13).
002300     05  JRN-FECHA               PIC 9(14).
002400     05  FILLER                  PIC X(14).
002500*----------------------------------------------------------------*
002600*  REDEFINICION DE JRN-FECHA EN COMPONENTES AAAAMMDDHHMMSS.      *
002700*----------------------------------------------------------------*
002800 01  REG-JOURNAL-FEC-R  REDEFINES REG-JOURNAL.
002900     05  FILLER                  PIC X(32).
003000     05  FILLER                  PIC X(10).
003100     05  FILLER                  PIC X(06).
003200     05  FILLER                  PIC X(01).
003300     05  FILLER                  PIC S9(13).
003400     05  FILLER                  PIC S9(13).
003500     05  JQF-ANO                 PIC 9(04).
003600     05  JQF-MES                 PIC 9(02).
003700     05  JQF-DIA                 PIC 9(02).
003800     05  JQF-HOR                 PIC 9(02).
003900     05  JQF-MIN                 PIC 9(02).
004000     05  JQF-SEG                 PIC 9(02).
004100     05  FILLER                  PIC X(14).
