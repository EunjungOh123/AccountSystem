000100*================================================================*
000200* CDCRPREC  -  LAYOUTS DE LINEA DE REPORTE (RPTFILE).  CUATRO   *
000300*              VISTAS SOBRE LA MISMA AREA DE 132 POSICIONES:    *
000400*              ENCABEZADO, DETALLE, SUB-LINEA DE LIST Y LINEA   *
000500*              DE TOTALES DE CONTROL.                          *
000600* SISTEMA  :  CDCB2X  -  CUENTAS Y SALDOS                       *
000700*================================================================*
000800*  FECHA     PROGR   TICKET   DESCRIPCION                       *
000900* --------   ------  -------  --------------------------------- *
001000*  1989-03    RTV     CDC0001  CREACION DEL MIEMBRO              *
001100*  1997-02    EAP     CDC0221  SE AGREGA SUB-LINEA DE LIST       *
001200*================================================================*
001300 01  WS-RPT-DETALLE.
001400     05  RPTD-TIPO               PIC X(08).
001500     05  FILLER                  PIC X(02)  VALUE SPACES.
001600     05  RPTD-CUENTA             PIC X(10).
001700     05  FILLER                  PIC X(02)  VALUE SPACES.
001800     05  RPTD-RESULTADO          PIC X(01).
001900     05  FILLER                  PIC X(02)  VALUE SPACES.
002000     05  RPTD-COD-ERROR          PIC X(30).
002100     05  FILLER                  PIC X(02)  VALUE SPACES.
002200     05  RPTD-MONTO              PIC -9(13).
002300     05  FILLER                  PIC X(02)  VALUE SPACES.
002400     05  RPTD-SALDO              PIC -9(13).
002500     05  FILLER                  PIC X(43)  VALUE SPACES.
002600*----------------------------------------------------------------*
002700 01  WS-RPT-ENCABEZADO  REDEFINES WS-RPT-DETALLE.
002800     05  FILLER                  PIC X(30)  VALUE SPACES.
002900     05  RPTH-TITULO             PIC X(40)
003000             VALUE 'REPORTE DE PROCESO DE CUENTAS Y SALDOS'.
003100     05  FILLER                  PIC X(10)  VALUE SPACES.
003200     05  RPTH-FECHA              PIC X(10).
003300     05  FILLER                  PIC X(42)  VALUE SPACES.
003400*----------------------------------------------------------------*
003500 01  WS-RPT-SUBLINEA  REDEFINES WS-RPT-DETALLE.
003600     05  FILLER                  PIC X(10)  VALUE SPACES.
003700     05  RPTS-CUENTA             PIC X(10).
003800     05  FILLER                  PIC X(02)  VALUE SPACES.
003900     05  RPTS-SALDO              PIC -9(13).
004000     05  FILLER                  PIC X(96)  VALUE SPACES.
004100*----------------------------------------------------------------*
004200 01  WS-RPT-TOTAL-LINEA  REDEFINES WS-RPT-DETALLE.
004300     05  FILLER                  PIC X(10)  VALUE SPACES.
004400     05  RPTT-ETIQUETA           PIC X(40).
004500     05  FILLER                  PIC X(02)  VALUE SPACES.
004600     05  RPTT-VALOR              PIC -9(13).
004700     05  FILLER                  PIC X(66)  VALUE SPACES.
