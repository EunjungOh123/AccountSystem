000100*================================================================*
000200* CDCACREC  -  LAYOUT REGISTRO MAESTRO DE CUENTAS (ACCTFILE/    *
000300*              ACCTOUT).  TAMBIEN SE USA COMO ENTRADA DE LA     *
000400*              TABLA DE CUENTAS EN MEMORIA (WSA-TABLA-CUENTAS). *
000500* SISTEMA  :  CDCB2X  -  CUENTAS Y SALDOS                       *
000600*================================================================*
000700*  FECHA     PROGR   TICKET   DESCRIPCION                       *
000800* --------   ------  -------  --------------------------------- *
000900*  1989-03    RTV     CDC0001  CREACION DEL MIEMBRO              *
001000*  1996-07    EAP     CDC0204  SE AGREGA CTA-FEC-BAJA            *
001100*  1999-01    MHG     CDC0261  AMPLIACION CTA-SALDO A S9(13)     *
001200*                              PARA SOPORTAR MONTOS MAYORES     *
001300*================================================================*
001400 01  REG-CUENTA.
001500     05  CTA-NUMERO              PIC X(10).
001600     05  CTA-USUARIO             PIC 9(10).
001700     05  CTA-ESTADO              PIC X(12).
001800         88  CTA-EST-EN-USO          VALUE 'IN_USE'.
001900         88  CTA-EST-ANULADA         VALUE 'UNREGISTERED'.
002000     05  CTA-SALDO               PIC S9(13).
002100     05  CTA-FEC-ALTA            PIC 9(14).
002200     05  CTA-FEC-BAJA            PIC 9(14).
002300     05  FILLER                  PIC X(10).
002400*----------------------------------------------------------------*
002500*  REDEFINICION DE CTA-FEC-ALTA EN COMPONENTES AAAAMMDDHHMMSS    *
002600*  DE LA CUENTA, PARA REPORTES QUE DESGLOSEN LA FECHA DE ALTA.   *
002700*----------------------------------------------------------------*
002800 01  REG-CUENTA-FEC-ALTA-R  REDEFINES REG-CUENTA.
002900     05  FILLER                  PIC X(20).
003000     05  FILLER                  PIC X(12).
003100     05  FILLER                  PIC S9(13).
003200     05  CFA-ANO                 PIC 9(04).
003300     05  CFA-MES                 PIC 9(02).
003400     05  CFA-DIA                 PIC 9(02).
003500     05  CFA-HOR                 PIC 9(02).
003600     05  CFA-MIN                 PIC 9(02).
003700     05  CFA-SEG                 PIC 9(02).
003800     05  FILLER                  PIC 9(14).
003900     05  FILLER                  PIC X(10).
004000*----------------------------------------------------------------*
004100*  REDEFINICION DE CTA-FEC-BAJA EN COMPONENTES AAAAMMDDHHMMSS.   *
004200*----------------------------------------------------------------*
004300 01  REG-CUENTA-FEC-BAJA-R  REDEFINES REG-CUENTA.
004400     05  FILLER                  PIC X(20).
004500     05  FILLER                  PIC X(12).
004600     05  FILLER                  PIC S9(13).
004700     05  FILLER                  PIC 9(14).
004800     05  CFB-ANO                 PIC 9(04).
004900     05  CFB-MES                 PIC 9(02).
005000     05  CFB-DIA                 PIC 9(02).
005100     05  CFB-HOR                 PIC 9(02).
005200     05  CFB-MIN                 PIC 9(02).
005300     05  CFB-SEG                 PIC 9(02).
005400     05  FILLER                  PIC X(10).
