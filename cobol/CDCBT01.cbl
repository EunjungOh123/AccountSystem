000100*================================================================*
000200***** CDC0600 2014-03-11 ARC  CREACION DEL PROGRAMA DE PRUEBAS   *
000300***** CDC0601 2015-01-09 ARC  SE AGREGAN CASOS DE CANCELACION    *
000400*OBJET************************************************************
000500*OBJET*** PROGRAMA DE AUTOVERIFICACION DE LAS REGLAS DE NEGOCIO *
000600*OBJET*** DE CDCB20Q (CUENTAS Y SALDOS).  NO LEE NI ESCRIBE     *
000700*OBJET*** ARCHIVOS; TRABAJA SOBRE CASOS FIJOS DECLARADOS EN     *
000800*OBJET*** WORKING-STORAGE Y REPORTA POR CONSOLA.                *
000900*OBJET************************************************************
001000 
001100 IDENTIFICATION DIVISION.
001200*========================*
001300 PROGRAM-ID.    CDCBT01.
001400 AUTHOR.        A ROJAS CASTRO.
001500 INSTALLATION.  DEPTO DESARROLLO - CUENTAS Y SALDOS.
001600 DATE-WRITTEN.  MAR 2014.
001700 DATE-COMPILED.
001800 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
001900 
002000*------------------------------------------------------------------
002100* CDC0600 2014-03-11 ARC  VERSION INICIAL.  VERIFICA LOS CODIGOS
002200*         DE RECHAZO DE CREATE/DELETE/USE CONTRA CASOS FIJOS.
002300* CDC0601 2015-01-09 ARC  SE AGREGAN LOS CASOS DE CANCELACION
002400*         (CANCEL_MUST_FULLY, TOO_OLD_TO_CANCEL) Y DE CONSULTA.
002500*------------------------------------------------------------------
002600 
002700 ENVIRONMENT DIVISION.
002800*======================*
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 
003300*=============*
003400 DATA DIVISION.
003500*=============*
003600*========================*
003700 WORKING-STORAGE SECTION.
003800*========================*
003900*----------------------------------------------------------------*
004000* LAYOUTS DE PRODUCCION REUTILIZADOS PARA ARMAR LOS CASOS FIJOS. *
004100*----------------------------------------------------------------*
004200     COPY CDCUSREC.
004300 
004400     COPY CDCACREC.
004500 
004600*    SEGUNDA CUENTA DE PRUEBA, DECLARADA POR SEPARADO DE CTA-NUMERO
004700*    (DE CDCACREC) PORQUE ESTE ARNES NECESITA DOS CUENTAS VIVAS A LA
004800*    VEZ (UNA EN_USO, UNA ANULADA) Y CDCACREC SOLO TRAE UNA OCURRENCIA
004900 01  WST-CUENTA-B                PIC X(83)  VALUE SPACES.
005000 01  WST-CUENTA-B-R  REDEFINES WST-CUENTA-B.
005100     05  WSB-CTA-NUMERO          PIC X(10).
005200     05  WSB-CTA-USUARIO         PIC 9(10).
005300     05  WSB-CTA-ESTADO          PIC X(12).
005400         88  WSB-EST-EN-USO          VALUE 'IN_USE'.
005500         88  WSB-EST-ANULADA         VALUE 'UNREGISTERED'.
005600     05  WSB-CTA-SALDO           PIC S9(13).
005700     05  FILLER                  PIC X(38).
005800 
005900     COPY CDCRQREC.
006000 
006100     COPY CDCJNREC.
006200 
006300     COPY CDCERRTB.
006400 
006500*----------------------------------------------------------------*
006600* CONTADORES DEL PROPIO ARNES DE PRUEBAS Y AREA DE CADA CASO.    *
006700*----------------------------------------------------------------*
006800*    CONTADORES PROPIOS DEL ARNES, SEPARADOS DE LOS WSA-ACUMULADORES
006900*    DE CDCB20Q; ESTE PROGRAMA NO TOCA ESE PROGRAMA NI SUS DATOS.
007000 01  WSZ-CONTADORES.
007100     05  WSZ-CASOS-OK            PIC  9(05)  COMP VALUE ZERO.
007200     05  WSZ-CASOS-FALLO         PIC  9(05)  COMP VALUE ZERO.
007300     05  WSZ-CASOS-TOTAL         PIC  9(05)  COMP VALUE ZERO.
007400     05  FILLER                  PIC  X(01)  VALUE SPACE.
007500 
007600*    NOMBRE-CASO Y ESPERADO SE REESCRIBEN EN CADA PARRAFO 2XXX; NO
007700*    HAY TABLA DE CASOS PORQUE CADA UNO ARMA SUS PROPIOS DATOS DE
007800*    ENTRADA ANTES DE LLAMAR A 8100 U 8200.
007900 01  WSV-AREA-CASO.
008000     05  WSV-NOMBRE-CASO         PIC  X(28)  VALUE SPACES.
008100     05  WSV-ESPERADO            PIC  X(30)  VALUE SPACES.
008200     05  FILLER                  PIC  X(01)  VALUE SPACE.
008300 
008400*    SE DUPLICA WSC-MAX-CTA-X-USR DE CDCB20Q CON SUFIJO -T PORQUE
008500*    ESTE PROGRAMA NO HACE COPY DE LAS CONSTANTES DE CDCB20Q (NO ES
008600*    UN COPYBOOK); EL VALOR 10 DEBE MANTENERSE IGUAL EN AMBOS SI
008700*    CDC0455 CAMBIA EL TOPE ALGUN DIA.
008800 01  WSC-REGLAS.
008900     05  WSC-MAX-CTA-X-USR-T     PIC  9(02)  COMP VALUE 10.
009000     05  WSW-CANT-CTA-USR-T      PIC  9(02)  COMP VALUE ZERO.
009100     05  FILLER                  PIC  X(01)  VALUE SPACE.
009200 
009300*----------------------------------------------------------------*
009400* CAMPOS DE TRABAJO PARA EL CASO DE ANTIGUEDAD DE CANCELACION.   *
009500* REUTILIZA LA MISMA TECNICA DE 8950-CALCULAR-ANTIGUEDAD DE      *
009600* CDCB20Q (DIFERENCIA DE DIAS VIA FUNCTION INTEGER-OF-DATE).     *
009700*----------------------------------------------------------------*
009800 01  WSD-FECHA-SOLIC-9           PIC 9(08)  VALUE ZERO.
009900 01  WSD-FECHA-SOLIC-R  REDEFINES WSD-FECHA-SOLIC-9.
010000     05  WSD-SOLIC-ANO           PIC 9(04).
010100     05  WSD-SOLIC-MES           PIC 9(02).
010200     05  WSD-SOLIC-DIA           PIC 9(02).
010300 01  WSD-FECHA-TRANSAC-9         PIC 9(08)  VALUE ZERO.
010400 01  WSD-FECHA-TRANSAC-R  REDEFINES WSD-FECHA-TRANSAC-9.
010500     05  WSD-TRANSAC-ANO         PIC 9(04).
010600     05  WSD-TRANSAC-MES         PIC 9(02).
010700     05  WSD-TRANSAC-DIA         PIC 9(02).
010800 01  WSD-DIAS-SOLIC              PIC S9(09) COMP VALUE ZERO.
010900 01  WSD-DIAS-TRANSAC            PIC S9(09) COMP VALUE ZERO.
011000 01  WSD-DIAS-ANTIGUEDAD         PIC S9(09) COMP VALUE ZERO.
011100 
011200*    UN SOLO INDICADOR DE RESULTADO PARA TODO CASO, SEA DE RECHAZO
011300*    (VIA 8100) O DE EFECTO (VIA 8200 DIRECTO, COMO EN 2700).
011400 01  WSW-RESULTADO-CASO          PIC X(01)  VALUE SPACE.
011500     88  WSW-CASO-OK                 VALUE 'S'.
011600     88  WSW-CASO-FALLO              VALUE 'F'.
011700 
011800*========================*
011900 PROCEDURE DIVISION.
012000*========================*
012100*    TRES FASES, IGUAL QUE CDCB20Q: ARMAR DATOS FIJOS (1000), CORRER
012200*    LOS DIEZ CASOS EN ORDEN (2000) Y REPORTAR EL RESUMEN (3000).
012300     PERFORM 1000-INICIO-PRUEBAS
012400     PERFORM 2000-EJECUTAR-CASOS
012500     PERFORM 3000-FIN-PRUEBAS
012600     STOP RUN.
012700*----------------------------------------------------------------*
012800*====================*
012900 1000-INICIO-PRUEBAS.
013000*====================*
013100*    LOS DOS CASOS SE ARMAN A MANO, NO LEYENDO USERFILE/ACCTFILE;
013200*    ESTE ARNES NO ABRE ARCHIVOS, SOLO EJERCITA LA LOGICA DE REGLAS.
013300     DISPLAY '================================='
013400     DISPLAY '-----  AUTOVERIFICACION CDCB20Q  -----'
013500     DISPLAY '================================='
013600     MOVE ZERO TO WSZ-CASOS-OK
013700     MOVE ZERO TO WSZ-CASOS-FALLO
013800     MOVE ZERO TO WSZ-CASOS-TOTAL
013900 
014000     MOVE 1          TO USR-ID
014100     MOVE 'JUAN PEREZ MORA    ' TO USR-NOMBRE
014200 
014300*    CTA-NUMERO/CTA-USUARIO/CTA-SALDO SON LOS CAMPOS DE CDCACREC;
014400*    ESTA ES LA CUENTA 'BUENA' (EN_USO, CON SALDO) DE LOS CASOS.
014500     MOVE 'AC00000001' TO CTA-NUMERO
014600     MOVE 1             TO CTA-USUARIO
014700     SET CTA-EST-EN-USO TO TRUE
014800     MOVE 500           TO CTA-SALDO
014900 
015000*    ESTA ES LA CUENTA 'MALA' (ANULADA, SIN SALDO) PARA LOS CASOS
015100*    QUE DEBEN RECHAZAR POR ACCOUNT_ALREADY_UNREGISTERED.
015200     MOVE 'AC00000002' TO WSB-CTA-NUMERO
015300     MOVE 1             TO WSB-CTA-USUARIO
015400     SET WSB-EST-ANULADA TO TRUE
015500     MOVE 0              TO WSB-CTA-SALDO.
015600*----------------------------------------------------------------*
015700*====================*
015800 2000-EJECUTAR-CASOS.
015900*====================*
016000*    EL ORDEN SIGUE LA MISMA SECUENCIA DE VALIDACION DE CDCB20Q:
016100*    USUARIO, CUPO, CUENTA, ESTADO, SALDO, Y LUEGO LOS CASOS DE
016200*    EFECTO (USE/CANCEL) AL FINAL.
016300     PERFORM 2100-CASO-USER-NOT-FOUND
016400     PERFORM 2200-CASO-MAX-CUENTAS
016500     PERFORM 2300-CASO-ACCOUNT-NOT-FOUND
016600     PERFORM 2400-CASO-ACCOUNT-YA-ANULADA
016700     PERFORM 2500-CASO-BALANCE-NOT-EMPTY
016800     PERFORM 2600-CASO-AMOUNT-EXCEDE-SALDO
016900     PERFORM 2700-CASO-USE-EXITOSO
017000     PERFORM 2800-CASO-CANCEL-PARCIAL
017100     PERFORM 2900-CASO-CANCEL-MUY-ANTIGUA
017200     PERFORM 2950-CASO-CANCEL-DENTRO-DE-PLAZO.
017300*----------------------------------------------------------------*
017400*==========================*
017500 2100-CASO-USER-NOT-FOUND.
017600*==========================*
017700*    UN USUARIO QUE NO EXISTE EN LA SOLICITUD DEBE RECHAZARSE
017800*    CON USER_NOT_FOUND (LA TABLA SOLO TIENE AL USUARIO 1).
017900*    99 NO ES UN USUARIO VALIDO EN ESTE ARNES; LA TABLA DE USUARIOS
018000*    REAL NI SIQUIERA EXISTE AQUI, SOLO SE COMPARA CONTRA USR-ID.
018100     MOVE 99 TO SOL-USUARIO
018200     MOVE SPACES TO WS-COD-ERROR
018300     IF SOL-USUARIO NOT = USR-ID
018400        SET ERR-USER-NOT-FOUND TO TRUE
018500     END-IF
018600     MOVE 'CASO-USER-NOT-FOUND'        TO WSV-NOMBRE-CASO
018700     MOVE 'USER_NOT_FOUND'             TO WSV-ESPERADO
018800     PERFORM 8100-VERIFICAR-ERROR THRU 8100-EXIT.
018900*----------------------------------------------------------------*
019000*========================*
019100 2200-CASO-MAX-CUENTAS.
019200*========================*
019300*    UN USUARIO CON 10 CUENTAS YA ABIERTAS NO PUEDE CREAR OTRA.
019400     MOVE SPACES TO WS-COD-ERROR
019500*    SE SIMULA EL RESULTADO DE 8800-CONTAR-CUENTAS-USUARIO EN VEZ DE
019600*    CONSTRUIR UNA TABLA DE 10 CUENTAS; EL CASO SOLO PRUEBA LA
019700*    COMPARACION >= DEL LIMITE, NO EL CONTEO EN SI.
019800     MOVE 10 TO WSW-CANT-CTA-USR-T
019900     IF WSW-CANT-CTA-USR-T >= WSC-MAX-CTA-X-USR-T
020000        SET ERR-MAX-ACCOUNT-PER-USER-10 TO TRUE
020100     END-IF
020200     MOVE 'CASO-MAX-CUENTAS'            TO WSV-NOMBRE-CASO
020300     MOVE 'MAX_ACCOUNT_PER_USER_10'     TO WSV-ESPERADO
020400     PERFORM 8100-VERIFICAR-ERROR THRU 8100-EXIT.
020500*----------------------------------------------------------------*
020600*==========================*
020700 2300-CASO-ACCOUNT-NOT-FOUND.
020800*==========================*
020900*    UNA CUENTA QUE NO EXISTE EN LA TABLA DEBE RECHAZARSE.
021000     MOVE SPACES TO WS-COD-ERROR
021100*    AC99999999 NO COINCIDE CON NINGUNA DE LAS DOS CUENTAS FIJAS;
021200*    SE COMPARA CONTRA AMBAS PORQUE ESTE ARNES NO TIENE UNA TABLA
021300*    NI UN 8200-BUSCAR-CUENTA QUE RECORRER.
021400     MOVE 'AC99999999' TO SOL-CUENTA
021500     IF SOL-CUENTA NOT = CTA-NUMERO AND
021600        SOL-CUENTA NOT = WSB-CTA-NUMERO
021700        SET ERR-ACCOUNT-NOT-FOUND TO TRUE
021800     END-IF
021900     MOVE 'CASO-ACCOUNT-NOT-FOUND'      TO WSV-NOMBRE-CASO
022000     MOVE 'ACCOUNT_NOT_FOUND'           TO WSV-ESPERADO
022100     PERFORM 8100-VERIFICAR-ERROR THRU 8100-EXIT.
022200*----------------------------------------------------------------*
022300*============================*
022400 2400-CASO-ACCOUNT-YA-ANULADA.
022500*============================*
022600*    LA CUENTA AC00000002 YA ESTA UNREGISTERED; UN DELETE O UN
022700*    USE CONTRA ELLA DEBE RECHAZARSE CON ESTE CODIGO.
022800     MOVE SPACES TO WS-COD-ERROR
022900*    WSB-CTA-ESTADO YA QUEDO EN UNREGISTERED DESDE 1000-INICIO-
023000*    PRUEBAS; ESTE CASO SOLO VERIFICA QUE LA 88 SE EVALUE BIEN.
023100     IF WSB-EST-ANULADA
023200        SET ERR-ACCOUNT-ALREADY-UNREGISTERED TO TRUE
023300     END-IF
023400     MOVE 'CASO-ACCOUNT-YA-ANULADA'     TO WSV-NOMBRE-CASO
023500     MOVE 'ACCOUNT_ALREADY_UNREGISTERED' TO WSV-ESPERADO
023600     PERFORM 8100-VERIFICAR-ERROR THRU 8100-EXIT.
023700*----------------------------------------------------------------*
023800*==========================*
023900 2500-CASO-BALANCE-NOT-EMPTY.
024000*==========================*
024100*    LA CUENTA AC00000001 TIENE SALDO 500; UN DELETE SOBRE ELLA
024200*    DEBE RECHAZARSE CON BALANCE_NOT_EMPTY.
024300     MOVE SPACES TO WS-COD-ERROR
024400*    CTA-SALDO SIGUE EN 500 PORQUE 2500 CORRE ANTES DE 2700 (EL
024500*    UNICO CASO QUE LO MODIFICA); EL ORDEN DE 2000 NO ES ARBITRARIO.
024600     IF CTA-SALDO > 0
024700        SET ERR-BALANCE-NOT-EMPTY TO TRUE
024800     END-IF
024900     MOVE 'CASO-BALANCE-NOT-EMPTY'      TO WSV-NOMBRE-CASO
025000     MOVE 'BALANCE_NOT_EMPTY'           TO WSV-ESPERADO
025100     PERFORM 8100-VERIFICAR-ERROR THRU 8100-EXIT.
025200*----------------------------------------------------------------*
025300*==============================*
025400 2600-CASO-AMOUNT-EXCEDE-SALDO.
025500*==============================*
025600*    UN USE POR 600 CONTRA UNA CUENTA CON SALDO 500 DEBE
025700*    RECHAZARSE CON AMOUNT_EXCEED_BALANCE.
025800     MOVE SPACES TO WS-COD-ERROR
025900*    600 > 500 (EL SALDO VIGENTE DE AC00000001); EL CASO NO TOCA
026000*    CTA-SALDO, SOLO VERIFICA QUE LA COMPARACION RECHACE ANTES DEL
026100*    SUBTRACT, IGUAL QUE 3100-USAR-SALDO EN CDCB20Q.
026200     MOVE 600 TO SOL-MONTO
026300     IF CTA-SALDO < SOL-MONTO
026400        SET ERR-AMOUNT-EXCEED-BALANCE TO TRUE
026500     END-IF
026600     MOVE 'CASO-AMOUNT-EXCEDE-SALDO'    TO WSV-NOMBRE-CASO
026700     MOVE 'AMOUNT_EXCEED_BALANCE'       TO WSV-ESPERADO
026800     PERFORM 8100-VERIFICAR-ERROR THRU 8100-EXIT.
026900*----------------------------------------------------------------*
027000*========================*
027100 2700-CASO-USE-EXITOSO.
027200*========================*
027300*    UN USE POR 100 CONTRA LA CUENTA AC00000001 (SALDO 500) DEBE
027400*    ACEPTARSE Y DEJAR EL SALDO EN 400.
027500     MOVE 100 TO SOL-MONTO
027600*    UNICO CASO QUE MODIFICA CTA-SALDO; LOS DEMAS CASOS DE ESTE
027700*    ARNES SON DE SOLO LECTURA SOBRE LOS DATOS FIJOS DE 1000.
027800     IF CTA-SALDO NOT < SOL-MONTO
027900        SUBTRACT SOL-MONTO FROM CTA-SALDO
028000     END-IF
028100     IF CTA-SALDO = 400
028200        SET WSW-CASO-OK TO TRUE
028300     ELSE
028400        SET WSW-CASO-FALLO TO TRUE
028500     END-IF
028600     MOVE 'CASO-USE-EXITOSO-SALDO-400' TO WSV-NOMBRE-CASO
028700     PERFORM 8200-MOSTRAR-RESULTADO THRU 8200-EXIT.
028800*----------------------------------------------------------------*
028900*==========================*
029000 2800-CASO-CANCEL-PARCIAL.
029100*==========================*
029200*    CANCELAR UN MONTO DISTINTO AL ORIGINAL DEBE RECHAZARSE CON
029300*    CANCEL_MUST_FULLY (NO SE ACEPTAN CANCELACIONES PARCIALES).
029400     MOVE SPACES TO WS-COD-ERROR
029500*    JRN-MONTO/SOL-MONTO SON CAMPOS DE CDCJNREC/CDCRQREC; NO SE
029600*    ARMA UN RENGLON DE JOURNAL COMPLETO PORQUE EL CASO SOLO
029700*    EJERCITA LA COMPARACION DE MONTOS DE 3200-CANCELAR-TRANSAC.
029800     MOVE 100 TO JRN-MONTO
029900     MOVE  40 TO SOL-MONTO
030000     IF JRN-MONTO NOT = SOL-MONTO
030100        SET ERR-CANCEL-MUST-FULLY TO TRUE
030200     END-IF
030300     MOVE 'CASO-CANCEL-PARCIAL'         TO WSV-NOMBRE-CASO
030400     MOVE 'CANCEL_MUST_FULLY'           TO WSV-ESPERADO
030500     PERFORM 8100-VERIFICAR-ERROR THRU 8100-EXIT.
030600*----------------------------------------------------------------*
030700*============================*
030800 2900-CASO-CANCEL-MUY-ANTIGUA.
030900*============================*
031000*    UNA TRANSACCION DE HACE MAS DE UN ANIO NO PUEDE CANCELARSE.
031100     MOVE SPACES TO WS-COD-ERROR
031200*    FECHAS EN PIC 9(08) (AAAAMMDD), NO 9(14) COMO EN CDCB20Q/8950,
031300*    PORQUE ESTE CASO NO NECESITA LA HORA PARA PROBAR LA REGLA DE
031400*    LOS 365 DIAS.
031500     MOVE 20260809 TO WSD-FECHA-SOLIC-9
031600     MOVE 20240101 TO WSD-FECHA-TRANSAC-9
031700     PERFORM 8300-CALCULAR-ANTIGUEDAD THRU 8300-EXIT
031800     IF WSD-DIAS-ANTIGUEDAD > 365
031900        SET ERR-TOO-OLD-TO-CANCEL TO TRUE
032000     END-IF
032100     MOVE 'CASO-CANCEL-MUY-ANTIGUA'     TO WSV-NOMBRE-CASO
032200     MOVE 'TOO_OLD_TO_CANCEL'           TO WSV-ESPERADO
032300     PERFORM 8100-VERIFICAR-ERROR THRU 8100-EXIT.
032400*----------------------------------------------------------------*
032500*==================================*
032600 2950-CASO-CANCEL-DENTRO-DE-PLAZO.
032700*==================================*
032800*    UNA TRANSACCION DE HACE DOS MESES SI PUEDE CANCELARSE, ES
032900*    DECIR QUE NO DEBE QUEDAR CODIGO DE ERROR ALGUNO.
033000     MOVE SPACES TO WS-COD-ERROR
033100*    MISMA FECHA DE SOLICITUD QUE EL CASO ANTERIOR; SOLO CAMBIA LA
033200*    FECHA DE LA TRANSACCION ORIGINAL PARA CRUZAR AL OTRO LADO DE
033300*    LA REGLA DE LOS 365 DIAS.
033400     MOVE 20260809 TO WSD-FECHA-SOLIC-9
033500     MOVE 20260601 TO WSD-FECHA-TRANSAC-9
033600     PERFORM 8300-CALCULAR-ANTIGUEDAD THRU 8300-EXIT
033700     IF WSD-DIAS-ANTIGUEDAD > 365
033800        SET ERR-TOO-OLD-TO-CANCEL TO TRUE
033900     END-IF
034000     MOVE 'CASO-CANCEL-DENTRO-DE-PLAZO' TO WSV-NOMBRE-CASO
034100     MOVE SPACES                        TO WSV-ESPERADO
034200     PERFORM 8100-VERIFICAR-ERROR THRU 8100-EXIT.
034300*----------------------------------------------------------------*
034400*====================*
034500 8100-VERIFICAR-ERROR.
034600*====================*
034700*    COMPARA EL CAMPO WS-COD-ERROR DEJADO POR EL CASO CONTRA EL
034800*    CODIGO QUE SE ESPERABA (WSV-ESPERADO) Y LLEVA LA CUENTA DE
034900*    CASOS OK/FALLO DEL ARNES.
035000     IF WS-COD-ERROR = WSV-ESPERADO
035100        SET WSW-CASO-OK TO TRUE
035200     ELSE
035300        SET WSW-CASO-FALLO TO TRUE
035400     END-IF
035500     PERFORM 8200-MOSTRAR-RESULTADO THRU 8200-EXIT.
035600 8100-EXIT.
035700     EXIT.
035800*----------------------------------------------------------------*
035900*======================*
036000 8200-MOSTRAR-RESULTADO.
036100*======================*
036200*    CADA CASO PASA POR AQUI, VENGA DE 8100 (COMPARA CODIGO DE
036300*    ERROR) O DIRECTO DE 2700 (COMPARA UN EFECTO SOBRE SALDO); POR
036400*    ESO WSW-RESULTADO-CASO SE EVALUA AQUI Y NO EN CADA 2XXX.
036500     ADD 1 TO WSZ-CASOS-TOTAL
036600     IF WSW-CASO-OK
036700        ADD 1 TO WSZ-CASOS-OK
036800        DISPLAY ' PASS  ...... ' WSV-NOMBRE-CASO
036900     ELSE
037000        ADD 1 TO WSZ-CASOS-FALLO
037100        DISPLAY ' FAIL  ...... ' WSV-NOMBRE-CASO
037200                 '  OBTENIDO = ' WS-COD-ERROR
037300     END-IF.
037400 8200-EXIT.
037500     EXIT.
037600*----------------------------------------------------------------*
037700*==================*
037800 8300-CALCULAR-ANTIGUEDAD.
037900*==================*
038000*    MISMA TECNICA DE 8950-CALCULAR-ANTIGUEDAD EN CDCB20Q: RESTA DE
038100*    DIAS JULIANOS VIA FUNCTION INTEGER-OF-DATE, NO RESTA DIRECTA DE
038200*    AAAAMMDD, PARA EVITAR EL MISMO DEFECTO DE FIN DE MES/ANIO.
038300     COMPUTE WSD-DIAS-SOLIC =
038400         FUNCTION INTEGER-OF-DATE (WSD-FECHA-SOLIC-9)
038500     COMPUTE WSD-DIAS-TRANSAC =
038600         FUNCTION INTEGER-OF-DATE (WSD-FECHA-TRANSAC-9)
038700     COMPUTE WSD-DIAS-ANTIGUEDAD =
038800         WSD-DIAS-SOLIC - WSD-DIAS-TRANSAC.
038900 8300-EXIT.
039000     EXIT.
039100*----------------------------------------------------------------*
039200*===================*
039300 3000-FIN-PRUEBAS.
039400*===================*
039500     DISPLAY '================================='
039600     DISPLAY '-----  RESUMEN AUTOVERIFICACION  -----'
039700     DISPLAY '================================='
039800     DISPLAY ' CASOS TOTAL  = ' WSZ-CASOS-TOTAL
039900     DISPLAY ' CASOS OK     = ' WSZ-CASOS-OK
040000     DISPLAY ' CASOS FALLO  = ' WSZ-CASOS-FALLO
040100     DISPLAY '================================='
040200*    RETURN-CODE 16 LE AVISA AL JCL QUE CORRE ESTE ARNES (NO A
040300*    CDCB20Q) QUE AL MENOS UNA REGLA DE NEGOCIO NO SE COMPORTO COMO
040400*    SE ESPERABA; NO ABORTA, SOLO REPORTA.
040500     IF WSZ-CASOS-FALLO = ZERO
040600        MOVE 00 TO RETURN-CODE
040700     ELSE
040800        MOVE 16 TO RETURN-CODE
040900     END-IF.
041000*----------------------------------------------------------------*
