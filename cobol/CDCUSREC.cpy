000100*================================================================*
000200* CDCUSREC  -  LAYOUT REGISTRO MAESTRO DE USUARIOS (USERFILE)   *
000300* SISTEMA  :  CDCB2X  -  CUENTAS Y SALDOS                       *
000400*================================================================*
000500*  FECHA     PROGR   TICKET   DESCRIPCION                       *
000600* --------   ------  -------  --------------------------------- *
000700*  1989-03    RTV     CDC0001  CREACION DEL MIEMBRO              *
000800*  1994-11    MHG     CDC0118  AJUSTE USR-NOMBRE A X(20)         *
000900*================================================================*
001000 01  REG-USUARIO.
001100     05  USR-ID                  PIC 9(10).
001200     05  USR-NOMBRE               PIC X(20).
